000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    SECSIGRP.                                                 
000300 AUTHOR.        R MENDEZ.                                                 
000400 INSTALLATION.  DATA SVCS - EQUITY RESEARCH SUPPORT.                      
000500 DATE-WRITTEN.  06/14/93.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000800*                                                                         
000900************************************************************              
001000* SECSIGRP - SECTOR CYCLE TECHNICAL SIGNAL SCORING BATCH.                 
001100*                                                                         
001200* NIGHTLY BATCH JOB FOR THE SECTOR-CYCLE DASHBOARD.  READS T              
001300* SECURITY UNIVERSE, THE CANDLE (DAILY PRICE) HISTORY FOR EA              
001400* SECURITY AND THE LATEST MARKET RISK (VIX) RECORD, COMPUTES              
001500* SET OF TECHNICAL INDICATORS OVER EACH SECURITY'S CLOSE/HIG              
001600* LOW/VOLUME HISTORY, ROLLS THE INDICATOR STATUSES INTO A 0-              
001700* COMPOSITE SIGNAL SCORE, AND WRITES ONE SIGNAL RECORD PER                
001800* SECURITY PLUS A HEADER RECORD CARRYING THE MARKET VOLATILI              
001900* WARNING FLAG.  A CONTROL REPORT OF END-OF-JOB RUN TOTALS I              
002000* PRODUCED ON THE PRINTER FILE.                                           
002100*                                                                         
002200* THIS PROGRAM DOES NOT COLLECT MARKET DATA AND DOES NOT                  
002300* FABRICATE SAMPLE PRICES - IT COMPUTES REAL SIGNALS ONLY FR              
002400* THE CANDLES FILE SUPPLIED BY THE COLLECTOR JOB THAT RUNS                
002500* AHEAD OF THIS STEP IN THE NIGHTLY STREAM.                               
002600************************************************************              
002700*                                                                         
002800************************************************************              
002900* CHANGE LOG.                                                             
003000*-----------------------------------------------------------              
003100* DATE-WRITTEN.  06/14/93.  R MENDEZ.       REQ SR-93-0447        SR930447
003200*    ORIGINAL PROGRAM.  SINGLE PASS UNIVERSE/CANDLES DRIVER,              
003300*    SMA-50/SMA-200 CROSS DETECTION AND RSI-14 ONLY.                      
003400* 09/02/93.  R MENDEZ.       REQ SR-93-0512                       SR930512
003500*    ADDED MACD 12/26/9 LINE, SIGNAL AND HISTOGRAM STATUS.                
003600* 02/11/94.  T OKONKWO.      REQ SR-94-0091                       SR940091
003700*    ADDED BOLLINGER 20/2 BANDS, SQUEEZE TEST AND PERCENT-B.              
003800* 07/25/94.  T OKONKWO.      REQ SR-94-0233                       SR940233
003900*    ADDED WILDER SMOOTHING ROUTINE, ADX-14 AND ATR-14.                   
004000* 01/09/95.  R MENDEZ.       REQ SR-95-0018                       SR950018
004100*    ADDED 20-DAY VOLUME RATIO CHECK AND COMPOSITE SCORER.                
004200* 05/30/95.  R MENDEZ.       REQ SR-95-0166                       SR950166
004300*    ADDED VIX ELEVATED-WARNING RULE AND HEADER RECORD.                   
004400* 11/14/95.  T OKONKWO.      REQ SR-95-0301                       SR950301
004500*    ADDED INSUFFICIENT-DATA (LESS THAN 30 CANDLES) ERROR PA              
004600* 04/02/96.  P WEISS.        REQ SR-96-0074                       SR960074
004700*    ADDED END-OF-JOB CONTROL REPORT WITH STATUS-BUCKET COUN              
004800* 10/17/96.  P WEISS.        REQ SR-96-0198                       SR960198
004900*    CORRECTED DEAD-CROSS TEST TO TREAT A TIE AS DEAD-SIDE,               
005000*    RESEARCH DESK SIGN-OFF - SEE MEMO SR-96-0198.                        
005100* 03/05/97.  R MENDEZ.       REQ SR-97-0040                       SR970040
005200*    CORRECTED BOLLINGER SQUEEZE AVERAGE TO INCLUDE THE CURR              
005300*    DAY'S BANDWIDTH IN THE TRAILING 20-DAY WINDOW.                       
005400* 08/19/97.  T OKONKWO.      REQ SR-97-0187                       SR970187
005500*    RSI AVERAGE-LOSS-ZERO EDGE CASE FORCED TO RSI VALUE 100              
005600* 01/30/98.  P WEISS.        REQ SR-98-0012                       SR980012
005700*    NEWTON'S METHOD SQUARE ROOT ROUTINE ADDED FOR BOLLINGER              
005800*    STANDARD DEVIATION - NO COMPILER INTRINSIC AVAILABLE.                
005900* 09/09/98.  R MENDEZ.       REQ SR-98-0261  ** Y2K **            SR980261
006000*    YEAR 2000 REVIEW: NO DATE-SENSITIVE ARITHMETIC IN THIS               
006100*    PROGRAM - CND-SEQ IS A JOB-RELATIVE SEQUENCE NUMBER, NO              
006200*    CALENDAR DATE.  NO CODE CHANGE REQUIRED.  SIGNED OFF PE              
006300*    Y2K PROJECT CHECKLIST 98-261.                                        
006400* 03/02/99.  T OKONKWO.      REQ SR-99-0033                       SR990033
006500*    CONFIRMED FIX ABOVE AFTER FULL REGRESSION - NO FURTHER               
006600*    Y2K EXPOSURE FOUND IN THIS MEMBER.                                   
006700* 06/21/00.  P WEISS.        REQ SR-00-0119                       SR000119
006800*    ADX MINIMUM-CANDLE GUARD CORRECTED TO 28 (WAS 27) TO MA              
006900*    RESEARCH DESK SPEC AFTER AUDIT FINDING.                              
007000* 02/14/02.  R MENDEZ.       REQ SR-02-0027                       SR020027
007100*    ADDED FULFILLMENT-RATE FIELD TO SIGNAL RECORD FOR THE N              
007200*    DASHBOARD SCREEN.                                                    
007300* 08/10/03.  T OKONKWO.      REQ SR-03-0084                       SR030084
007400*    SIGNAL RECORD LAYOUT REBALANCED - TRAILING FILLER OVER-              
007500*    RAN THE RECORD AREA BY 16 BYTES ON THE SIGNAL VIEW AND               
007600*    HEADER VIEW WAS ONE BYTE SHORT.  DROPPED THE SIGNAL                  
007700*    FILLER, WIDENED THE HEADER FILLER.  RECORD IS UNCHANGED              
007800*    ON DISK - LAYOUT-ONLY CORRECTION, NO CONVERSION NEEDED.              
007900* 08/10/03.  T OKONKWO.      REQ SR-03-0085                       SR030085
008000*    CONVERTED THE INDICATOR PERIODS, SCORING THRESHOLDS AND              
008100*    POINT VALUES SCATTERED THROUGH THE 300000-460000 SERIES              
008200*    TO 78-LEVEL CTE-NN NAMED CONSTANTS AND MOVED THE FILE-               
008300*    STATUS/END-OF-FILE SWITCHES TO STANDALONE 77-LEVELS, TO              
008400*    MATCH SHOP CONVENTION.  NO LOGIC CHANGE.                             
008500* 08/10/03.  T OKONKWO.      REQ SR-03-0086                       SR030086
008600*    LISTING REVIEW BY QA FOUND THE SOURCE HAD DRIFTED OFF                
008700*    THE SHOP'S FIXED-FORMAT COLUMN LAYOUT (INDICATOR BYTE                
008800*    HAD SLIPPED SIX COLUMNS RIGHT SOMEWHERE ALONG THE WAY -              
008900*    STARTED SHOWING UP AS COMPILER WARNINGS ON THE ASTERISK              
009000*    LINES).  RESEQUENCED THE WHOLE MEMBER BACK ONTO COLUMN 7             
009100*    AND TOOK THE OPPORTUNITY TO ADD THE PARAGRAPH- AND FIELD-            
009200*    LEVEL COMMENTARY THAT SHOULD HAVE GONE IN WITH THE                   
009300*    SR-03-0085 CONSTANT CONVERSION.  NO LOGIC CHANGE.                    
009400* 08/11/03.  T OKONKWO.      REQ SR-03-0087                       SR030087
009500*    SECOND QA PASS ON SR-03-0086 FOUND TWO PARAGRAPH BANNERS             
009600*    (232000 AND 340400) AND TWO SERIES BANNERS (290000 AND               
009700*    370000) HAD BEEN DUPLICATED DURING THE COMMENTARY PASS -             
009800*    ONE COPY OF EACH REMOVED, NO CONTENT LOST.  ALSO ADDED               
009900*    THE REMAINING FIELD-LEVEL NOTES ON THE CANDLE, RISKDATA              
010000*    AND SIGNAL RECORD LAYOUTS THAT SR-03-0086 HAD LEFT                   
010100*    INCOMPLETE.  NO LOGIC CHANGE.                                        
010200* 08/25/03.  R MENDEZ.        REQ SR-03-0088                      SR030088
010300*    RESEARCH DESK WALKTHROUGH OF THE 233200/360111 LISTINGS              
010400*    TURNED UP TWO ITEMS.  FIRST, THE 233200 BANNER CITED A               
010500*    PLANNING WORKSHEET BY NAME INSTEAD OF EXPLAINING THE                 
010600*    PERFORM ORDER IN TERMS OF THE PARAGRAPHS INVOLVED -                  
010700*    REWORDED, NO LOGIC CHANGE.  SECOND, AND MORE SERIOUS,                
010800*    360111-BEGN-CALC-TRUE-RANGE HAD NEVER BEEN FINISHED OUT              
010900*    TO MATCH ITS OWN BANNER - IT ONLY EVER COMPUTED THE                  
011000*    HIGH-LOW LEG OF TRUE RANGE, SO AN OPENING GAP AGAINST                
011100*    YESTERDAY'S CLOSE UNDERSTATED THE FIGURE FEEDING BOTH                
011200*    ADX-14 AND ATR-14.  ADDED WS-PREV-CLOSE-ADX AND                      
011300*    WS-TR-CAND TO WS-ADX-WORK AND COMPLETED THE THREE-WAY                
011400*    COMPARISON THE BANNER ALREADY DESCRIBED.  RESTATED                   
011500*    PRIOR RUNS WILL SHOW WIDER TR/ADX/ATR FIGURES ON GAP                 
011600*    DAYS - EXPECTED, NOT A REGRESSION.                                   
011700************************************************************              
011800*                                                                         
011900 ENVIRONMENT DIVISION.                                                    
012000 CONFIGURATION SECTION.                                                   
012100 SOURCE-COMPUTER. IBM-3090.                                               
012200 OBJECT-COMPUTER. IBM-3090.                                               
012300*                                                                         
012400* C01 DRIVES THE PRINTER TO THE TOP OF THE NEXT PAGE BEFORE               
012500* THE CONTROL REPORT TITLE LINE - SAME CARRIAGE-CONTROL                   
012600* CONVENTION THIS SHOP USES ON ITS OTHER PRINTER PROGRAMS.                
012700 SPECIAL-NAMES.                                                           
012800     C01 IS TOP-OF-FORM.                                                  
012900*                                                                         
013000* FIVE SEQUENTIAL FILES, EACH WITH ITS OWN FILE-STATUS                    
013100* RECEIVING FIELD DOWN IN WORKING-STORAGE - UNIVERSE, CANDLES             
013200* AND RISKDATA ARE ALL SUPPLIED BY THE UPSTREAM EXTRACT                   
013300* JOB; SIGNALS AND CTLRPT ARE THIS JOB'S OWN OUTPUT.                      
013400 INPUT-OUTPUT SECTION.                                                    
013500 FILE-CONTROL.                                                            
013600*    THE DRIVING INPUT - ONE ROW PER SECURITY, READ ONE AT A              
013700*    TIME BY 010000-BEGN-READ-UNIVERSE.                                   
013800     SELECT UNIVERSE-FILE  ASSIGN TO UNIVERSE                             
013900            ORGANIZATION IS SEQUENTIAL                                    
014000            ACCESS MODE  IS SEQUENTIAL                                    
014100            FILE STATUS  IS FS-UNIVERSE-FILE.                             
014200*                                                                         
014300*    DAILY OHLCV HISTORY, SORTED TICKER-MAJOR/DATE-MINOR TO               
014400*    MATCH UNIVERSE-FILE'S TICKER ORDER - READ VIA THE                    
014500*    LOOKAHEAD BUFFER AT 020000-BEGN-READ-CANDLE.                         
014600     SELECT CANDLES-FILE   ASSIGN TO CANDLES                              
014700            ORGANIZATION IS SEQUENTIAL                                    
014800            ACCESS MODE  IS SEQUENTIAL                                    
014900            FILE STATUS  IS FS-CANDLES-FILE.                              
015000*                                                                         
015100*    SINGLE-RECORD MARKET RISK FEED FOR THE RUN DATE - READ               
015200*    ONCE, AT 210000-BEGN-READ-RISK-DATA, BEFORE THE MAIN LOOP            
015300*    STARTS.                                                              
015400     SELECT RISKDATA-FILE  ASSIGN TO RISKDATA                             
015500            ORGANIZATION IS SEQUENTIAL                                    
015600            ACCESS MODE  IS SEQUENTIAL                                    
015700            FILE STATUS  IS FS-RISKDATA-FILE.                             
015800*                                                                         
015900*    THIS JOB'S ONE BUSINESS OUTPUT - HEADER RECORD FOLLOWED              
016000*    BY ONE SIGNAL RECORD PER SECURITY, FEEDING THE SECTOR-               
016100*    CYCLE DASHBOARD LOAD JOB DOWNSTREAM.                                 
016200     SELECT SIGNALS-FILE   ASSIGN TO SIGNALS                              
016300            ORGANIZATION IS SEQUENTIAL                                    
016400            ACCESS MODE  IS SEQUENTIAL                                    
016500            FILE STATUS  IS FS-SIGNALS-FILE.                              
016600*                                                                         
016700*    LINE SEQUENTIAL RATHER THAN A TRUE PRINTER FILE - THIS               
016800*    SHOP'S PRINT STEPS ROUTE THROUGH SPOOL SOFTWARE THAT                 
016900*    EXPECTS PLAIN TEXT RECORDS.                                          
017000     SELECT CONTROL-RPT    ASSIGN TO CTLRPT                               
017100            ORGANIZATION IS LINE SEQUENTIAL                               
017200            FILE STATUS  IS FS-CONTROL-RPT.                               
017300*                                                                         
017400 DATA DIVISION.                                                           
017500 FILE SECTION.                                                            
017600*                                                                         
017700*-----------------------------------------------------------              
017800* UNIVERSE FILE - ONE RECORD PER SECURITY ELIGIBLE FOR                    
017900* TONIGHT'S RUN, IN THE SAME TICKER ORDER THE EXTRACT JOB                 
018000* SORTS THE CANDLES FILE.  A TICKER APPEARING HERE WITH NO                
018100* MATCHING CANDLE GROUP IS NOT AN ERROR CONDITION BY ITSELF -             
018200* SEE THE INSUFFICIENT-DATA RULE AT 232000-BEGN-.                         
018300*-----------------------------------------------------------              
018400 FD  UNIVERSE-FILE                                                        
018500     RECORDING MODE IS F                                                  
018600     RECORD CONTAINS 84 CHARACTERS                                        
018700     LABEL RECORD IS STANDARD.                                            
018800*                                                                         
018900 01  UF-UNIVERSE-REC.                                                     
019000     05  UF-MARKET               PIC X(04).                               
019100     05  UF-TICKER               PIC X(10).                               
019200     05  UF-NAME                 PIC X(30).                               
019300*                                                                         
019400* TWO-LEVEL SECTOR CLASSIFICATION CARRIED WITH THE SECURITY               
019500* SO THE SIGNAL RECORD CAN BE GROUPED/FILTERED DOWNSTREAM                 
019600* WITHOUT A LOOKUP AGAINST THE UNIVERSE FILE A SECOND TIME.               
019700     05  UF-SECTOR-L1             PIC X(20).                              
019800     05  UF-SECTOR-L2             PIC X(20).                              
019900*                                                                         
020000*-----------------------------------------------------------              
020100* CANDLES FILE - ONE RECORD PER SECURITY PER TRADING DAY, GR              
020200* BY TICKER, ASCENDING DAY SEQUENCE, SAME TICKER ORDER AS TH              
020300* UNIVERSE FILE.                                                          
020400*-----------------------------------------------------------              
020500 FD  CANDLES-FILE                                                         
020600     RECORDING MODE IS F                                                  
020700     RECORD CONTAINS 83 CHARACTERS                                        
020800     LABEL RECORD IS STANDARD.                                            
020900*                                                                         
021000 01  CF-CANDLE-REC.                                                       
021100*                                                                         
021200* IDENTITY - TICKER PLUS ASCENDING DAY SEQUENCE NUMBER.                   
021300* CF-SEQ IS NOT A CALENDAR DATE, JUST TRADING-DAY ORDINAL                 
021400* WITHIN THE EXTRACT (SEE SPEC NOTE UNDER CANDLE-RECORD).                 
021500     05  CF-TICKER               PIC X(10).                               
021600     05  CF-SEQ                  PIC 9(05).                               
021700*                                                                         
021800* OHLC PRICE BLOCK.  FOUR SIGNED, TRAILING-SEPARATE FIELDS,               
021900* EACH WITH A NINE-DIGIT WHOLE PORTION SO A HIGH-PRICE ISSUE              
022000* NEVER OVERFLOWS THE FIELD - THIS SHOP HAS BEEN BURNED BY                
022100* A TOO-NARROW PRICE PIC ON AN UNRELATED SYSTEM BEFORE.                   
022200     05  CF-OPEN                 PIC S9(09)V9(04)                         
022300                                  SIGN IS TRAILING SEPARATE.              
022400     05  CF-HIGH                 PIC S9(09)V9(04)                         
022500                                  SIGN IS TRAILING SEPARATE.              
022600     05  CF-LOW                  PIC S9(09)V9(04)                         
022700                                  SIGN IS TRAILING SEPARATE.              
022800     05  CF-CLOSE                PIC S9(09)V9(04)                         
022900                                  SIGN IS TRAILING SEPARATE.              
023000*                                                                         
023100* CF-VOLUME CARRIES NO SIGN AND NO DECIMAL PLACES - SHARE                 
023200* VOLUME COMES OFF THE FEED AS A WHOLE-SHARE COUNT, AND                   
023300* THIS SHOP HAS NEVER SEEN A NEGATIVE VOLUME FIGURE IN                    
023400* TWO DECADES OF RUNNING THIS KIND OF JOB, SO THE FIELD IS                
023500* UNSIGNED PIC 9 RATHER THAN CARRYING A SIGN BYTE IT WOULD                
023600* NEVER USE.                                                              
023700     05  CF-VOLUME               PIC 9(12).                               
023800*                                                                         
023900*-----------------------------------------------------------              
024000* RISKDATA FILE - A SINGLE, OPTIONAL RECORD CARRYING THE LAT              
024100* VIX READING.                                                            
024200*-----------------------------------------------------------              
024300 FD  RISKDATA-FILE                                                        
024400     RECORDING MODE IS F                                                  
024500     RECORD CONTAINS 07 CHARACTERS                                        
024600     LABEL RECORD IS STANDARD.                                            
024700*                                                                         
024800 01  RF-RISK-REC.                                                         
024900*                                                                         
025000* SINGLE VIX READING FOR THE RUN DATE.  A ZERO OR MISSING                 
025100* RECORD FALLS BACK TO WS-VIX-DEFAULT AT 210000-BEGN- BELOW               
025200* RATHER THAN LETTING A BAD FEED DAY POISON THE VIX RULE.                 
025300     05  RF-VIX                  PIC S9(03)V9(02)                         
025400                                  SIGN IS TRAILING SEPARATE.              
025500     05  FILLER                  PIC X(01).                               
025600*                                                                         
025700*-----------------------------------------------------------              
025800* SIGNALS FILE - HEADER RECORD FIRST, THEN ONE SIGNAL RECORD              
025900* SECURITY.  BOTH RECORD FORMS SHARE THE SAME PHYSICAL RECOR              
026000* LENGTH VIA THE REDEFINES BELOW SO A SINGLE FD SERVES BOTH.              
026100*-----------------------------------------------------------              
026200                                                                          
026300*-----------------------------------------------------------              
026400* SIGNALS FILE - THE JOB'S ONE OUTPUT FILE.  HEADER RECORD                
026500* CARRIES THE RUN-WIDE VIX READING AND WARNING FLAG SO A                  
026600* DOWNSTREAM READER CAN APPLY THE VIX DISCOUNT WITHOUT A                  
026700* SEPARATE LOOKUP; EVERY RECORD AFTER IT IS ONE SECURITY'S                
026800* SCORED SIGNAL.                                                          
026900*-----------------------------------------------------------              
027000 FD  SIGNALS-FILE                                                         
027100     RECORDING MODE IS F                                                  
027200     RECORD CONTAINS 234 CHARACTERS                                       
027300     LABEL RECORD IS STANDARD.                                            
027400*                                                                         
027500 01  SF-OUTPUT-REC               PIC X(234).                              
027600*                                                                         
027700 01  SF-HEADER-REC REDEFINES SF-OUTPUT-REC.                               
027800     05  SFH-VIX                 PIC S9(03)V9(02)                         
027900                                  SIGN IS TRAILING SEPARATE.              
028000     05  SFH-VIX-WARNING         PIC X(01).                               
028100     05  FILLER                  PIC X(227).                              
028200*                                                                         
028300 01  SF-SIGNAL-REC REDEFINES SF-OUTPUT-REC.                               
028400*                                                                         
028500* IDENTITY BLOCK - CARRIED STRAIGHT THROUGH FROM THE                      
028600* UNIVERSE RECORD, UNCHANGED BY THE SCORING PASS.                         
028700     05  SFS-MARKET              PIC X(04).                               
028800     05  SFS-TICKER              PIC X(10).                               
028900     05  SFS-NAME                PIC X(30).                               
029000     05  SFS-SECTOR-L1           PIC X(20).                               
029100     05  SFS-SECTOR-L2           PIC X(20).                               
029200*                                                                         
029300* COMPOSITE SCORE BLOCK (SPEC U2).  SFS-SCORE IS THE                      
029400* CLAMPED 0-100 COMPOSITE; SFS-STATUS IS THE FIVE-WAY                     
029500* BUCKET NAME; THE FULFILL-RATE/FULFILLED/TOTAL TRIO                      
029600* RECORDS HOW MANY OF THE FIVE SCORING RULES ACTUALLY                     
029700* FIRED (SOME INDICATORS ARE STILL "NOT YET DEFINED" ON                   
029800* SHORT-HISTORY SECURITIES - SEE 460000-BEGN-FINISH-SCORE).               
029900     05  SFS-SCORE               PIC 9(03).                               
030000     05  SFS-STATUS              PIC X(10).                               
030100     05  SFS-FULFILL-RATE        PIC 9(03).                               
030200     05  SFS-FULFILLED           PIC 9(02).                               
030300     05  SFS-TOTAL               PIC 9(02).                               
030400*                                                                         
030500* PER-INDICATOR DETAIL BLOCK BEGINS HERE - ONE VALUE/STATUS               
030600* PAIR PER INDICATOR IN THE SAME ORDER THE 233000 SERIES                  
030700* CALCULATES THEM, FOR EASE OF CROSS-CHECKING A RECORD                    
030800* AGAINST THE PROCEDURE DIVISION WHILE DEBUGGING A RUN.                   
030900     05  SFS-RSI                 PIC S9(03)V9(02)                         
031000                                  SIGN IS TRAILING SEPARATE.              
031100     05  SFS-RSI-STATUS          PIC X(10).                               
031200     05  SFS-MACD                PIC S9(09)V9(04)                         
031300                                  SIGN IS TRAILING SEPARATE.              
031400     05  SFS-MACD-STATUS         PIC X(10).                               
031500*                                                                         
031600* MOVING-AVERAGE/CROSS AND BOLLINGER DETAIL, IN THE SAME                  
031700* ORDER THE 233000 SERIES ROLLS THEM.                                     
031800     05  SFS-MA-POSITION         PIC X(05).                               
031900     05  SFS-LAST-CROSS          PIC X(06).                               
032000     05  SFS-DAYS-SINCE          PIC 9(04).                               
032100     05  SFS-ADX                 PIC S9(03)V9(02)                         
032200                                  SIGN IS TRAILING SEPARATE.              
032300     05  SFS-ADX-STATUS          PIC X(08).                               
032400*                                                                         
032500* ADX/BOLLINGER/ATR/VOLUME DETAIL CONTINUES HERE.                         
032600     05  SFS-BB-PCTB             PIC S9(03)V9(04)                         
032700                                  SIGN IS TRAILING SEPARATE.              
032800     05  SFS-BB-STATUS           PIC X(10).                               
032900     05  SFS-ATR                 PIC S9(09)V9(04)                         
033000                                  SIGN IS TRAILING SEPARATE.              
033100     05  SFS-ATR-PCT             PIC S9(03)V9(02)                         
033200                                  SIGN IS TRAILING SEPARATE.              
033300     05  SFS-ATR-STATUS          PIC X(06).                               
033400     05  SFS-VOL-RATIO           PIC S9(05)V9(02)                         
033500                                  SIGN IS TRAILING SEPARATE.              
033600     05  SFS-VOL-STATUS          PIC X(08).                               
033700*                                                                         
033800* ERROR FLAG - 'Y' MEANS THE INSUFFICIENT-DATA RULE FIRED                 
033900* AND EVERY NUMERIC FIELD ABOVE WAS LEFT AT ITS INITIALIZED               
034000* ZERO RATHER THAN A COMPUTED (AND MISLEADING) VALUE.                     
034100     05  SFS-ERROR               PIC X(01).                               
034200*                                                                         
034300*-----------------------------------------------------------              
034400* CONTROL REPORT - END OF JOB RUN TOTALS (LINE SEQUENTIAL).               
034500*-----------------------------------------------------------              
034600 FD  CONTROL-RPT                                                          
034700     RECORDING MODE IS F                                                  
034800     RECORD CONTAINS 80 CHARACTERS                                        
034900     LABEL RECORD IS OMITTED.                                             
035000*                                                                         
035100                                                                          
035200 01  CR-REPORT-LINE              PIC X(80).                               
035300*                                                                         
035400 WORKING-STORAGE SECTION.                                                 
035500*                                                                         
035600* STANDALONE FILE-STATUS AND END-OF-FILE SWITCHES (SHOP                   
035700* STYLE - ONE 77 PER SCALAR, NOT GROUPED UNDER AN 01).                    
035800 77  FS-UNIVERSE-FILE            PIC X(02) VALUE '00'.                    
035900 77  FS-CANDLES-FILE             PIC X(02) VALUE '00'.                    
036000 77  FS-RISKDATA-FILE            PIC X(02) VALUE '00'.                    
036100 77  FS-SIGNALS-FILE             PIC X(02) VALUE '00'.                    
036200 77  FS-CONTROL-RPT              PIC X(02) VALUE '00'.                    
036300 77  WS-UNIVERSE-EOF-SW          PIC X(01) VALUE 'N'.                     
036400     88  UNIVERSE-EOF                       VALUE 'Y'.                    
036500 77  WS-CANDLES-EOF-SW           PIC X(01) VALUE 'N'.                     
036600     88  CANDLES-EOF                        VALUE 'Y'.                    
036700 77  WS-RISKDATA-EOF-SW          PIC X(01) VALUE 'N'.                     
036800     88  RISKDATA-EOF                       VALUE 'Y'.                    
036900 77  WS-CANDLE-PENDING-SW        PIC X(01) VALUE 'N'.                     
037000     88  CANDLE-PENDING                     VALUE 'Y'.                    
037100 77  WS-CD-COUNT                 PIC 9(04) COMP VALUE ZERO.               
037200*                                                                         
037300* NAMED CONSTANTS FOR THE INDICATOR PERIODS, SCORING                      
037400* AND POINT VALUES USED REPEATEDLY BELOW (SHOP HOUSE STYLE -              
037500* CTE-NN NAMES THE LITERAL VALUE NN; CTE-NPN NAMES THE                    
037600* N.N WHERE A DECIMAL POINT IS NEEDED).                                   
037700 78  CTE-01                      VALUE 1.                                 
037800 78  CTE-03                      VALUE 3.                                 
037900 78  CTE-05                      VALUE 5.                                 
038000 78  CTE-09                      VALUE 9.                                 
038100 78  CTE-10                      VALUE 10.                                
038200 78  CTE-12                      VALUE 12.                                
038300 78  CTE-14                      VALUE 14.                                
038400 78  CTE-19                      VALUE 19.                                
038500 78  CTE-20                      VALUE 20.                                
038600 78  CTE-25                      VALUE 25.                                
038700 78  CTE-26                      VALUE 26.                                
038800 78  CTE-28                      VALUE 28.                                
038900 78  CTE-30                      VALUE 30.                                
039000 78  CTE-40                      VALUE 40.                                
039100 78  CTE-50                      VALUE 50.                                
039200 78  CTE-60                      VALUE 60.                                
039300 78  CTE-70                      VALUE 70.                                
039400 78  CTE-75                      VALUE 75.                                
039500 78  CTE-100                     VALUE 100.                               
039600 78  CTE-200                     VALUE 200.                               
039700 78  CTE-3000                    VALUE 3000.                              
039800 78  CTE-0P5                     VALUE 0.5.                               
039900 78  CTE-1P5                     VALUE 1.5.                               
040000 78  CTE-0P8                     VALUE 0.8.                               
040100 78  CTE-0P2                     VALUE 0.2.                               
040200*                                                                         
040300*-----------------------------------------------------------              
040400* WS-CANDLE-TBL - WORKING TABLE HOLDING THE CONTIGUOUS GROUP              
040500* CANDLES FOR THE SECURITY CURRENTLY BEING SCORED.  ONLY THE              
040600* PRICE/VOLUME FIELDS ARE KEPT HERE - EACH INDICATOR ROUTINE              
040700* ROLLS FORWARD THROUGH THIS TABLE ONCE, CARRYING ITS OWN RU              
040800* TOTALS IN WORKING-STORAGE RATHER THAN STORING A FULL DAY-B              
040900* SERIES FOR EVERY INDICATOR.                                             
041000*-----------------------------------------------------------              
041100 01  WS-CANDLE-TBL.                                                       
041200*    ONE ENTRY PER TRADING DAY FOR THE SECURITY CURRENTLY                 
041300*    BEING SCORED - LOADED WHOLE BY 231000 BEFORE ANY                     
041400*    INDICATOR WORK STARTS, SINCE EVERY U1 INDICATOR NEEDS TO             
041500*    LOOK BACK ACROSS THE FULL HISTORY IN ORDER.                          
041600     05  WS-CANDLE-ENTRY OCCURS 1 TO CTE-3000 TIMES                       
041700                         DEPENDING ON WS-CD-COUNT                         
041800                         INDEXED BY IDX-CD.                               
041900         10  CD-SEQ              PIC 9(05).                               
042000         10  CD-OPEN             PIC S9(09)V9(04)                         
042100                                  SIGN IS TRAILING SEPARATE.              
042200         10  CD-HIGH             PIC S9(09)V9(04)                         
042300                                  SIGN IS TRAILING SEPARATE.              
042400         10  CD-LOW              PIC S9(09)V9(04)                         
042500                                  SIGN IS TRAILING SEPARATE.              
042600         10  CD-CLOSE            PIC S9(09)V9(04)                         
042700                                  SIGN IS TRAILING SEPARATE.              
042800         10  CD-VOLUME           PIC 9(12).                               
042900         10  FILLER              PIC X(04).                               
043000*                                                                         
043100                                                                          
043200*-----------------------------------------------------------              
043300* CURRENT UNIVERSE ROW BEING SCORED.  MOVED IN FROM                       
043400* UF-UNIVERSE-REC BY 010000-BEGN-READ-UNIVERSE AND HELD HERE              
043500* FOR THE WHOLE OF ONE SECURITY'S PASS THROUGH THE                        
043600* 230000 SERIES.                                                          
043700*-----------------------------------------------------------              
043800 01  WS-CURRENT-UNIVERSE.                                                 
043900     05  WS-CU-MARKET            PIC X(04).                               
044000     05  WS-CU-TICKER            PIC X(10).                               
044100     05  WS-CU-NAME              PIC X(30).                               
044200*    BOTH SECTOR LEVELS RIDE ALONG UNCHANGED FROM THE                     
044300*    UNIVERSE ROW STRAIGHT THROUGH TO THE OUTPUT SIGNAL                   
044400*    RECORD - NO INDICATOR OR SCORING LOGIC EVER LOOKS AT                 
044500*    THEM.                                                                
044600     05  WS-CU-SECTOR-L1         PIC X(20).                               
044700     05  WS-CU-SECTOR-L2         PIC X(20).                               
044800     05  FILLER                  PIC X(06).                               
044900*                                                                         
045000* ALTERNATE KEY VIEW OF THE CURRENT UNIVERSE ROW - THE COMBI              
045100* MARKET/TICKER MOVES AS ONE FIELD WHEN THE INSUFFICIENT-DAT              
045200* COUNTER IS BUMPED, SO THE 232000 PARAGRAPH DOES NOT NEED T              
045300* SEPARATE MOVE STATEMENTS TO CARRY THE KEY.  SAME COMBINED-              
045400* KEY IDIOM THIS SHOP USES ANYWHERE A MARKET/TICKER PAIR                  
045500* NEEDS TO MOVE AS ONE UNIT.                                              
045600 01  WS-CU-KEY-VIEW REDEFINES WS-CURRENT-UNIVERSE.                        
045700     05  WS-CUK-MKT-TICKER       PIC X(14).                               
045800     05  FILLER                  PIC X(76).                               
045900*                                                                         
046000                                                                          
046100*-----------------------------------------------------------              
046200* ONE-CANDLE LOOKAHEAD BUFFER.  020000-BEGN-READ-CANDLE                   
046300* ALWAYS KEEPS THE NEXT UNCONSUMED CANDLES-FILE ROW HERE SO               
046400* 231000-BEGN-LOAD-CANDLE-GROUP CAN TELL, WITHOUT AN EXTRA                
046500* READ, WHEN THE TICKER HAS CHANGED AND THE GROUP IS DONE.                
046600*-----------------------------------------------------------              
046700 01  WS-PENDING-CANDLE.                                                   
046800*    THE TICKER ON THE BUFFERED ROW - COMPARED AGAINST                    
046900*    WS-CU-TICKER TO DETECT A GROUP BOUNDARY WITHOUT AN                   
047000*    EXTRA READ.                                                          
047100     05  WS-PC-TICKER            PIC X(10).                               
047200     05  WS-PC-SEQ               PIC 9(05).                               
047300     05  WS-PC-OPEN              PIC S9(09)V9(04)                         
047400                                  SIGN IS TRAILING SEPARATE.              
047500     05  WS-PC-HIGH              PIC S9(09)V9(04)                         
047600                                  SIGN IS TRAILING SEPARATE.              
047700     05  WS-PC-LOW               PIC S9(09)V9(04)                         
047800                                  SIGN IS TRAILING SEPARATE.              
047900     05  WS-PC-CLOSE             PIC S9(09)V9(04)                         
048000                                  SIGN IS TRAILING SEPARATE.              
048100     05  WS-PC-VOLUME            PIC 9(12).                               
048200     05  FILLER                  PIC X(04).                               
048300*                                                                         
048400*-----------------------------------------------------------              
048500* VIX / HEADER WORKING FIELDS (SPEC U3 VIX RULE).  WS-VIX                 
048600* HOLDS WHATEVER RISKDATA HANDED US - OR THE SHOP DEFAULT                 
048700* BELOW IF THE FILE CAME UP SHORT - AND IS COMPARED AGAINST               
048800* THE FOUR THRESHOLD FIELDS TO DECIDE THE MARKET-RISK LABEL               
048900* PRINTED ON THE HEADER RECORD.  THE THRESHOLDS ARE CARRIED               
049000* AS WORKING-STORAGE VALUES, NOT 78-LEVEL CONSTANTS, SINCE                
049100* THEY ARE MOVED-INTO AND COMPARED-AGAINST IN THE SAME                    
049200* PARAGRAPH RATHER THAN REFERENCED THE WAY THE CTE- SERIES                
049300* CONSTANTS ARE.                                                          
049400*-----------------------------------------------------------              
049500 01  WS-RISK-AREA.                                                        
049600*    THE WORKING VIX LEVEL FOR TODAY'S RUN - ONE VALUE FOR                
049700*    THE WHOLE UNIVERSE, NOT PER SECURITY.                                
049800     05  WS-VIX                  PIC S9(03)V9(02)                         
049900                                  SIGN IS TRAILING SEPARATE               
050000                                  VALUE +018.50.                          
050100*    SET ON WHEN RISKDATA-FILE COULD NOT BE READ AND THE                  
050200*    DEFAULT BELOW HAD TO BE SUBSTITUTED - PRINTED ON THE                 
050300*    CONTROL REPORT SO OPERATIONS KNOWS THE RUN USED A                    
050400*    STALE FIGURE.                                                        
050500     05  WS-VIX-WARNING          PIC X(01) VALUE 'N'.                     
050600         88  VIX-WARNING-ON                VALUE 'Y'.                     
050700*    BELOW THIS LEVEL THE MARKET IS CLASSIFIED "LOW" RISK.                
050800     05  WS-VIX-LOW-THRESH       PIC S9(03)V9(02)                         
050900                                  SIGN IS TRAILING SEPARATE               
051000                                  VALUE +015.00.                          
051100*    THE "NORMAL" BAND CEILING.                                           
051200     05  WS-VIX-NORM-THRESH      PIC S9(03)V9(02)                         
051300                                  SIGN IS TRAILING SEPARATE               
051400                                  VALUE +020.00.                          
051500*    THE "ELEVATED" BAND CEILING.                                         
051600     05  WS-VIX-ELEV-THRESH      PIC S9(03)V9(02)                         
051700                                  SIGN IS TRAILING SEPARATE               
051800                                  VALUE +025.00.                          
051900*    AT OR ABOVE THIS LEVEL THE MARKET IS CLASSIFIED "HIGH"               
052000*    RISK - THE TOP BUCKET, NO UPPER BOUND.                               
052100     05  WS-VIX-HIGH-THRESH      PIC S9(03)V9(02)                         
052200                                  SIGN IS TRAILING SEPARATE               
052300                                  VALUE +030.00.                          
052400*    FALLBACK VIX USED WHEN RISKDATA-FILE IS EMPTY OR                     
052500*    UNREADABLE - A LONG-RUN NORMAL-BAND FIGURE, NOT A ZERO,              
052600*    SO A MISSING FILE DOES NOT MASQUERADE AS A CALM MARKET.              
052700     05  WS-VIX-DEFAULT          PIC S9(03)V9(02)                         
052800                                  SIGN IS TRAILING SEPARATE               
052900                                  VALUE +018.50.                          
053000*                                                                         
053100*-----------------------------------------------------------              
053200* PER-SECURITY INDICATOR WORKING AREA - RESET AT THE START O              
053300* EACH SECURITY BY 233000-BEGN-RUN-INDICATOR-SUITE.                       
053400*-----------------------------------------------------------              
053500 01  WS-IND-SUB-AREA.                                                     
053600     05  WS-IND-SUBS             COMP.                                    
053700*        IX WALKS WS-CANDLE-TBL FORWARD DAY BY DAY IN THE                 
053800*        233200 ROLL-FORWARD PASS - THE ONLY SUBSCRIPT SHARED             
053900*        ACROSS ALL TEN INDICATOR ROLL PARAGRAPHS.                        
054000         10  IX                  PIC 9(04) COMP.                          
054100*        JX IS A SECOND, INNER SUBSCRIPT USED WHEREVER A                  
054200*        ROLL PARAGRAPH HAS TO LOOK BACK ACROSS A SUB-WINDOW              
054300*        OF ITS OWN (BOLLINGER VARIANCE, BANDWIDTH ROLL) SO               
054400*        IT CANNOT COLLIDE WITH THE OUTER IX.                             
054500         10  JX                  PIC 9(04) COMP.                          
054600*        MARKS WHERE THE CURRENT TRAILING WINDOW BEGAN, SO A              
054700*        ROLL PARAGRAPH KNOWS WHICH ROW TO SUBTRACT AS THE                
054800*        WINDOW SLIDES FORWARD ONE DAY.                                   
054900         10  WS-WINDOW-START     PIC 9(04) COMP.                          
055000*                                                                         
055100                                                                          
055200*-----------------------------------------------------------              
055300* SMA-50 / SMA-200 RUNNING STATE (SPEC U1.1).  THE -SUM                   
055400* FIELDS ARE TRAILING-WINDOW ACCUMULATORS, NOT LIFETIME                   
055500* TOTALS - 310000-BEGN-ROLL-SMA ADDS THE CURRENT DAY AND                  
055600* SUBTRACTS THE DAY FALLING OUT OF THE WINDOW EACH PASS                   
055700* RATHER THAN RE-SUMMING THE WHOLE TABLE, SINCE A REPEATED                
055800* SUMMATION AGAINST WS-CANDLE-TBL OVER A 3000-ROW GROUP                   
055900* WOULD BE THE SLOWEST STEP IN THE JOB (TIMING NOTE,                      
056000* PERFORMANCE REVIEW SR-98-0221).                                         
056100*-----------------------------------------------------------              
056200*-----------------------------------------------------------              
056300* SMA-50 / SMA-200 RUNNING STATE (SPEC U1.1).  EACH SERIES                
056400* KEEPS A ROLLING SUM (-SUM) UNTIL ITS OWN WINDOW FILLS,                  
056500* THEN THE -SW SWITCH FLIPS AND THE PARAGRAPH BEGINS                      
056600* DROPPING THE OLDEST CANDLE OFF THE SUM AS IT ADDS THE                   
056700* NEWEST - THE -PREV FIELDS HOLD YESTERDAY'S AVERAGE SO                   
056800* 315000-BEGN-SET-MA-POSITION CAN DETECT A CROSS WITHOUT                  
056900* RE-WALKING THE TABLE.                                                   
057000*-----------------------------------------------------------              
057100 01  WS-SMA-WORK.                                                         
057200     05  WS-SMA50-SUM            PIC S9(11)V9(04).                        
057300     05  WS-SMA50-CUR            PIC S9(09)V9(04).                        
057400     05  WS-SMA50-PREV           PIC S9(09)V9(04).                        
057500     05  WS-SMA50-SW             PIC X(01) VALUE 'N'.                     
057600         88  SMA50-DEF                     VALUE 'Y'.                     
057700     05  WS-SMA50-PREV-SW        PIC X(01) VALUE 'N'.                     
057800         88  SMA50-PREV-DEF                VALUE 'Y'.                     
057900     05  WS-SMA200-SUM           PIC S9(13)V9(04).                        
058000     05  WS-SMA200-CUR           PIC S9(09)V9(04).                        
058100     05  WS-SMA200-PREV          PIC S9(09)V9(04).                        
058200     05  WS-SMA200-SW            PIC X(01) VALUE 'N'.                     
058300         88  SMA200-DEF                    VALUE 'Y'.                     
058400     05  WS-SMA200-PREV-SW       PIC X(01) VALUE 'N'.                     
058500         88  SMA200-PREV-DEF               VALUE 'Y'.                     
058600     05  FILLER                  PIC X(04).                               
058700*                                                                         
058800                                                                          
058900*-----------------------------------------------------------              
059000* GOLDEN/DEAD CROSS TRACKING (SPEC U1.3).  WS-DAYS-ABOVE AND              
059100* WS-DAYS-BELOW ARE MUTUALLY EXCLUSIVE RUNNING COUNTS OF HOW              
059200* LONG SMA-50 HAS SAT ON ITS CURRENT SIDE OF SMA-200;                     
059300* WS-DAYS-SINCE-CROSS IS SEPARATE AND ONLY MOVES ONCE A                   
059400* CROSS HAS ACTUALLY BEEN SEEN (CROSS-EVER-OCCURRED).                     
059500*-----------------------------------------------------------              
059600 01  WS-CROSS-WORK.                                                       
059700*    'GOLDEN', 'DEAD  ' OR 'NONE  ' - WHICH CROSS LAST FIRED,             
059800*    REGARDLESS OF HOW LONG AGO.                                          
059900     05  WS-LAST-CROSS           PIC X(06) VALUE 'NONE  '.                
060000*    STARTS AT A SENTINEL 9999 (SPEC U1.3 - "NO CROSS YET                 
060100*    SEEN" MUST NOT LOOK LIKE A RECENT CROSS) AND COUNTS UP               
060200*    FROM ZERO ONCE WS-LAST-CROSS FIRST BECOMES NON-BLANK.                
060300     05  WS-DAYS-SINCE-CROSS     PIC 9(04) COMP VALUE 9999.               
060400*    RUNNING COUNTS OF HOW LONG SMA-50 HAS SAT ABOVE, OR                  
060500*    BELOW, SMA-200 - EXACTLY ONE OF THE TWO IS NONZERO AT                
060600*    ANY GIVEN TIME.                                                      
060700     05  WS-DAYS-ABOVE           PIC 9(04) COMP VALUE ZERO.               
060800     05  WS-DAYS-BELOW           PIC 9(04) COMP VALUE ZERO.               
060900     05  WS-MA-POSITION          PIC X(05) VALUE 'BELOW'.                 
061000*    ONCE ON, STAYS ON FOR THE REST OF THE SECURITY'S ROLL-               
061100*    FORWARD PASS - DISTINGUISHES "NEVER CROSSED" FROM "DAYS-             
061200*    SINCE-CROSS HAPPENS TO BE LARGE".                                    
061300     05  WS-CROSS-EVER-SW        PIC X(01) VALUE 'N'.                     
061400         88  CROSS-EVER-OCCURRED           VALUE 'Y'.                     
061500     05  FILLER                  PIC X(04).                               
061600*                                                                         
061700                                                                          
061800*-----------------------------------------------------------              
061900* EMA-12 / EMA-26 RUNNING STATE (SPEC U1.2).  EACH SERIES                 
062000* CARRIES ITS OWN SEED-AVERAGE ACCUMULATOR (-SUM) UNTIL ITS               
062100* PERIOD IS REACHED, THEN THE -SW SWITCH FLIPS AND                        
062200* 320000-BEGN-ROLL-EMA STOPS ACCUMULATING AND STARTS                      
062300* APPLYING THE RECURRENCE INSTEAD.                                        
062400*-----------------------------------------------------------              
062500 01  WS-EMA-WORK.                                                         
062600     05  WS-EMA12-CUR            PIC S9(09)V9(04).                        
062700     05  WS-EMA12-SW             PIC X(01) VALUE 'N'.                     
062800         88  EMA12-DEF                     VALUE 'Y'.                     
062900*    SEED ACCUMULATOR - PLAIN SUM OF THE FIRST 12 CLOSES,                 
063000*    DIVIDED DOWN ONCE AT THE SEED DAY AND NEVER TOUCHED                  
063100*    AGAIN AFTER EMA12-DEF GOES ON.                                       
063200     05  WS-EMA12-SUM            PIC S9(11)V9(04).                        
063300     05  WS-EMA26-CUR            PIC S9(09)V9(04).                        
063400     05  WS-EMA26-SW             PIC X(01) VALUE 'N'.                     
063500         88  EMA26-DEF                     VALUE 'Y'.                     
063600     05  WS-EMA26-SUM            PIC S9(11)V9(04).                        
063700     05  FILLER                  PIC X(04).                               
063800*                                                                         
063900                                                                          
064000*-----------------------------------------------------------              
064100* MACD LINE, EMA-9 SIGNAL LINE AND HISTOGRAM (SPEC U1.4).                 
064200* THE HIST-PREV PAIR EXISTS ONLY SO 325000-BEGN-SET-MACD-                 
064300* STATUS CAN TEST FOR A ZERO-LINE CROSSING OF THE HISTOGRAM               
064400* ONE DAY AFTER THE FACT - WITHOUT IT THE STATUS TEST WOULD               
064500* HAVE NOTHING TO COMPARE THE CURRENT HISTOGRAM AGAINST.                  
064600*-----------------------------------------------------------              
064700 01  WS-MACD-WORK.                                                        
064800*    MACD LINE - EMA-12 MINUS EMA-26, RECOMPUTED FRESH EACH               
064900*    DAY RATHER THAN CARRIED FORWARD, SINCE BOTH INPUT EMAS               
065000*    ARE ALREADY CURRENT BY THE TIME 325100 RUNS.                         
065100     05  WS-MACD-CUR             PIC S9(09)V9(04).                        
065200     05  WS-MACD-SW              PIC X(01) VALUE 'N'.                     
065300         88  MACD-DEF                      VALUE 'Y'.                     
065400     05  WS-MACD-SIG-CUR         PIC S9(09)V9(04).                        
065500     05  WS-MACD-SIG-SW          PIC X(01) VALUE 'N'.                     
065600         88  MACD-SIG-DEF                  VALUE 'Y'.                     
065700*    SEED ACCUMULATOR FOR THE 9-DAY SIGNAL-LINE AVERAGE.                  
065800     05  WS-MACD-SIG-SUM         PIC S9(11)V9(04).                        
065900     05  WS-MACD-SIG-COUNT       PIC 9(04) COMP VALUE ZERO.               
066000     05  WS-MACD-HIST-CUR        PIC S9(09)V9(04).                        
066100*    YESTERDAY'S HISTOGRAM, SAVED OFF BEFORE TODAY'S                      
066200*    OVERWRITES IT - SEE THE BANNER ABOVE FOR WHY.                        
066300     05  WS-MACD-HIST-PREV       PIC S9(09)V9(04).                        
066400     05  WS-MACD-HIST-SW         PIC X(01) VALUE 'N'.                     
066500         88  MACD-HIST-DEF                 VALUE 'Y'.                     
066600     05  WS-MACD-HIST-PREV-SW    PIC X(01) VALUE 'N'.                     
066700         88  MACD-HIST-PREV-DEF            VALUE 'Y'.                     
066800     05  WS-MACD-STATUS          PIC X(10) VALUE SPACES.                  
066900     05  FILLER                  PIC X(04).                               
067000*                                                                         
067100                                                                          
067200*-----------------------------------------------------------              
067300* RSI-14 RUNNING STATE (SPEC U1.5).  WS-RSI-RAMP-COUNT                    
067400* COUNTS DAY-OVER-DAY CHANGES SEEN SO FAR; WHILE IT IS AT OR              
067500* BELOW 14 THE GAIN/LOSS SUMS ARE SIMPLE ACCUMULATORS, AND                
067600* ONCE IT PASSES 14 THE AVG-GAIN/AVG-LOSS FIELDS TAKE OVER                
067700* UNDER WILDER'S SMOOTHING FORMULA (SPEC U1.7).                           
067800*-----------------------------------------------------------              
067900 01  WS-RSI-WORK.                                                         
068000*    SEED-PHASE ACCUMULATORS - PLAIN SUMS OF UP-DAY GAINS AND             
068100*    DOWN-DAY LOSSES OVER THE FIRST 14 CHANGES.                           
068200     05  WS-RSI-GAIN-SUM         PIC S9(11)V9(04).                        
068300     05  WS-RSI-LOSS-SUM         PIC S9(11)V9(04).                        
068400     05  WS-RSI-RAMP-COUNT       PIC 9(04) COMP VALUE ZERO.               
068500*    WILDER-SMOOTHED AVERAGES, TAKING OVER FROM THE SEED SUMS             
068600*    ABOVE ONCE WS-RSI-RAMP-COUNT PASSES 14.                              
068700     05  WS-RSI-AVG-GAIN         PIC S9(09)V9(04).                        
068800     05  WS-RSI-AVG-LOSS         PIC S9(09)V9(04).                        
068900     05  WS-RSI-CUR              PIC S9(03)V9(04).                        
069000     05  WS-RSI-SW               PIC X(01) VALUE 'N'.                     
069100         88  RSI-DEF                       VALUE 'Y'.                     
069200     05  WS-RSI-STATUS           PIC X(10) VALUE SPACES.                  
069300*    YESTERDAY'S CLOSE - NEEDED TO CLASSIFY TODAY'S CHANGE AS             
069400*    AN UP-DAY GAIN OR A DOWN-DAY LOSS BEFORE IT IS OVERLAID              
069500*    BY TODAY'S CLOSE FOR TOMORROW'S COMPARISON.                          
069600     05  WS-PREV-CLOSE           PIC S9(09)V9(04).                        
069700     05  WS-PREV-CLOSE-SW        PIC X(01) VALUE 'N'.                     
069800         88  PREV-CLOSE-DEF                VALUE 'Y'.                     
069900     05  FILLER                  PIC X(04).                               
070000*                                                                         
070100*-----------------------------------------------------------              
070200* BOLLINGER BAND WORK, INCLUDING A 20-SLOT CIRCULAR BUFFER O              
070300* TRAILING BANDWIDTH VALUES USED BY THE SQUEEZE TEST.                     
070400*-----------------------------------------------------------              
070500 01  WS-BB-WORK.                                                          
070600*    THE 20-DAY MIDLINE - A PLAIN SMA-20 OF THE CLOSE, KEPT               
070700*    HERE RATHER THAN BORROWED FROM WS-SMA-WORK SINCE THIS                
070800*    SHOP'S SMA WORK AREA ONLY CARRIES THE 50/200 PAIR.                   
070900     05  WS-BB-MID               PIC S9(09)V9(04).                        
071000*    RUNNING SUM OF SQUARED DEVIATIONS FROM WS-BB-MID OVER                
071100*    THE SAME 20-DAY WINDOW - DIVIDED DOWN AND SQUARE-ROOTED              
071200*    TO GET WS-BB-SIGMA BELOW.                                            
071300     05  WS-BB-VARIANCE          PIC S9(13)V9(04).                        
071400*    STANDARD DEVIATION OF THE 20-DAY WINDOW.                             
071500     05  WS-BB-SIGMA             PIC S9(09)V9(04).                        
071600*    MIDLINE PLUS TWO SIGMA.                                              
071700     05  WS-BB-UPPER             PIC S9(09)V9(04).                        
071800*    MIDLINE MINUS TWO SIGMA.                                             
071900     05  WS-BB-LOWER             PIC S9(09)V9(04).                        
072000*    TODAY'S CLOSE EXPRESSED AS A FRACTION OF THE DISTANCE                
072100*    FROM LOWER TO UPPER BAND - 0 = AT THE LOWER BAND, 1 = AT             
072200*    THE UPPER BAND, 0.5 = ON THE MIDLINE.                                
072300     05  WS-BB-PCTB              PIC S9(03)V9(04).                        
072400*    BAND WIDTH AS A FRACTION OF THE MIDLINE - THE SQUEEZE                
072500*    TEST COMPARES THIS AGAINST ITS OWN TRAILING AVERAGE                  
072600*    BELOW RATHER THAN A FIXED CUT-OFF.                                   
072700     05  WS-BB-BANDWIDTH         PIC S9(07)V9(04).                        
072800     05  WS-BB-DEF-SW            PIC X(01) VALUE 'N'.                     
072900         88  BB-DEF                        VALUE 'Y'.                     
073000*    ON WHEN TODAY'S BANDWIDTH SITS BELOW ITS OWN 20-DAY                  
073100*    TRAILING AVERAGE - A NARROWING-BAND SQUEEZE SIGNAL.                  
073200     05  WS-BB-SQUEEZE-SW        PIC X(01) VALUE 'N'.                     
073300         88  BB-SQUEEZE                    VALUE 'Y'.                     
073400     05  WS-BB-STATUS            PIC X(10) VALUE SPACES.                  
073500*    HOW MANY OF THE 20 BANDWIDTH SLOTS BELOW ARE ACTUALLY                
073600*    HOLDING A VALUE YET - CAPS AT CTE-20, NEVER WRAPS BACK               
073700*    DOWN.                                                                
073800     05  WS-BW-SLOT-COUNT        PIC 9(04) COMP VALUE ZERO.               
073900*    THE NEXT SLOT TO BE OVERWRITTEN ON THE CIRCULAR BUFFER               
074000*    BELOW - WRAPS FROM 20 BACK TO 1.                                     
074100     05  WS-BW-NEXT-SLOT         PIC 9(04) COMP VALUE ZERO.               
074200*    RUNNING TOTAL OF THE SLOTS CURRENTLY HELD, MAINTAINED                
074300*    INCREMENTALLY BY 340400 RATHER THAN RE-SUMMED EACH DAY.              
074400     05  WS-BW-SUM               PIC S9(09)V9(04).                        
074500     05  WS-BW-AVG               PIC S9(07)V9(04).                        
074600*    THE CIRCULAR 20-SLOT BANDWIDTH HISTORY ITSELF - SEE                  
074700*    340400-BEGN-ROLL-BANDWIDTH-WINDOW FOR THE WRAP LOGIC.                
074800     05  WS-BW-WINDOW OCCURS CTE-20 TIMES.                                
074900         10  BW-SLOT-VALUE       PIC S9(07)V9(04).                        
075000     05  FILLER                  PIC X(04).                               
075100*                                                                         
075200*-----------------------------------------------------------              
075300* ADX / ATR WORK - WILDER SMOOTHING RUNNING TOTALS FOR THE T              
075400* RANGE, +DM AND -DM SERIES, PLUS THE DX SERIES USED TO SMOO              
075500* TO THE FINAL ADX VALUE.  ATR RE-USES THE TR SMOOTHING RESU              
075600*-----------------------------------------------------------              
075700 01  WS-ADX-WORK.                                                         
075800*    WILDER-SMOOTHED TRUE RANGE, +DM AND -DM RUNNING TOTALS -             
075900*    THE SAME THREE SERIES FEED BOTH THE ADX CALCULATION AND              
076000*    (VIA WS-TR-SM) THE ATR CALCULATION BELOW.                            
076100     05  WS-TR-SM                PIC S9(11)V9(04).                        
076200     05  WS-PLUS-DM-SM           PIC S9(11)V9(04).                        
076300     05  WS-MINUS-DM-SM          PIC S9(11)V9(04).                        
076400*    COUNTS DAYS TOWARD THE 14-DAY WILDER SEED - ONCE IT                  
076500*    REACHES CTE-14 THE SMOOTHING RECURRENCE TAKES OVER.                  
076600     05  WS-TR-DM-COUNT          PIC 9(04) COMP VALUE ZERO.               
076700     05  WS-TR-DEF-SW            PIC X(01) VALUE 'N'.                     
076800         88  TR-SM-DEF                     VALUE 'Y'.                     
076900*    TODAY'S DIRECTIONAL INDICATORS, DERIVED FROM THE SMOOTHED            
077000*    +DM/-DM AGAINST THE SMOOTHED TRUE RANGE.                             
077100     05  WS-PLUS-DI              PIC S9(05)V9(04).                        
077200     05  WS-MINUS-DI             PIC S9(05)V9(04).                        
077300*    TODAY'S RAW DIRECTIONAL MOVEMENT INDEX BEFORE ITS OWN                
077400*    14-DAY WILDER SMOOTHING PRODUCES THE FINAL ADX FIGURE.               
077500     05  WS-DX-CUR               PIC S9(05)V9(04).                        
077600*    SEED ACCUMULATOR FOR THE FIRST 14 DX VALUES - DISCARDED              
077700*    ONCE THE ADX SMOOTHING RECURRENCE BEGINS.                            
077800     05  WS-ADX-SUM              PIC S9(07)V9(04).                        
077900     05  WS-ADX-CUR              PIC S9(05)V9(04).                        
078000*    COUNTS DX VALUES TOWARD THE 14-VALUE ADX SEED - SEPARATE             
078100*    FROM WS-TR-DM-COUNT SINCE DX ITSELF ONLY BECOMES                     
078200*    AVAILABLE ONCE TR-SM-DEF IS ON, ONE STAGE LATER.                     
078300     05  WS-DX-COUNT             PIC 9(04) COMP VALUE ZERO.               
078400     05  WS-ADX-SW               PIC X(01) VALUE 'N'.                     
078500         88  ADX-DEF                       VALUE 'Y'.                     
078600     05  WS-ADX-STATUS           PIC X(08) VALUE SPACES.                  
078700     05  WS-ATR-CUR              PIC S9(09)V9(04).                        
078800     05  WS-ATR-SW               PIC X(01) VALUE 'N'.                     
078900         88  ATR-DEF                       VALUE 'Y'.                     
079000*    ATR EXPRESSED AS A PERCENT OF THE CLOSE - SEE THE                    
079100*    370000 BANNER FOR WHY THE RAW ATR ALONE ISN'T ENOUGH TO              
079200*    COMPARE ACROSS SECURITIES.                                           
079300     05  WS-ATR-PCT              PIC S9(03)V9(02).                        
079400     05  WS-ATR-STATUS           PIC X(06) VALUE SPACES.                  
079500*    YESTERDAY'S HIGH/LOW/CLOSE, CARRIED FORWARD SO TODAY'S               
079600*    TRUE RANGE AND DIRECTIONAL MOVEMENT CAN BE COMPUTED                  
079700*    AGAINST THEM BEFORE THEY ARE OVERWRITTEN WITH TODAY'S                
079800*    FIGURES.  WS-PREV-CLOSE-ADX IS KEPT SEPARATE FROM THE                
079900*    RSI SERIES' OWN WS-PREV-CLOSE - THE TWO PARAGRAPHS ROLL              
080000*    FORWARD ON DIFFERENT SCHEDULES AND MUST NOT SHARE A CELL.            
080100     05  WS-PREV-HIGH            PIC S9(09)V9(04).                        
080200     05  WS-PREV-LOW             PIC S9(09)V9(04).                        
080300     05  WS-PREV-CLOSE-ADX       PIC S9(09)V9(04).                        
080400*    SCRATCH FIELD FOR THE -DM CALCULATION'S DOWN-MOVE BEFORE             
080500*    THE ZERO-FLOOR TEST IS APPLIED.                                      
080600     05  WS-DOWN-MOVE-RAW        PIC S9(09)V9(04).                        
080700*    HOLDS EACH GAP-VERSUS-PRIOR-CLOSE CANDIDATE IN TURN WHILE            
080800*    360111 WORKS OUT THE GREATEST OF THE THREE TRUE RANGE                
080900*    COMPONENTS - SEE REQ SR-03-0088 BELOW.                       SR030088
081000     05  WS-TR-CAND              PIC S9(11)V9(04).                        
081100     05  FILLER                  PIC X(04).                               
081200*                                                                         
081300                                                                          
081400*-----------------------------------------------------------              
081500* VOLUME RATIO WORK (SPEC U1.10).  WS-VOL-AVG IS THE                      
081600* TRAILING 20-DAY AVERAGE VOLUME; WS-VOL-RATIO IS TODAY'S                 
081700* VOLUME EXPRESSED AS A MULTIPLE OF THAT AVERAGE.                         
081800*-----------------------------------------------------------              
081900 01  WS-VOL-WORK.                                                         
082000     05  WS-VOL-AVG              PIC S9(12)V9(04).                        
082100     05  WS-VOL-RATIO            PIC S9(05)V9(02).                        
082200     05  WS-VOL-STATUS           PIC X(08) VALUE SPACES.                  
082300     05  FILLER                  PIC X(04).                               
082400*                                                                         
082500*-----------------------------------------------------------              
082600* SQUARE ROOT WORKING FIELDS - NEWTON'S METHOD, NO COMPILER               
082700* INTRINSIC AVAILABLE ON THIS PLATFORM.                                   
082800*-----------------------------------------------------------              
082900 01  WS-SQRT-WORK.                                                        
083000*    THE VALUE TO BE ROOTED - ALWAYS THE BOLLINGER VARIANCE               
083100*    FIELD ON ENTRY TO 900100-BEGN-CALC-SQUARE-ROOT.                      
083200     05  WS-SQRT-ARG             PIC S9(13)V9(06).                        
083300     05  WS-SQRT-RESULT          PIC S9(09)V9(06).                        
083400*    THE PRIOR ITERATION'S ESTIMATE, KEPT SO WS-SQRT-DELTA                
083500*    CAN MEASURE HOW FAR NEWTON'S METHOD MOVED THIS PASS.                 
083600     05  WS-SQRT-PREV            PIC S9(09)V9(06).                        
083700*    ABSOLUTE CHANGE BETWEEN SUCCESSIVE ESTIMATES - THE                   
083800*    ITERATION STOPS ONCE THIS FALLS BELOW A TINY TOLERANCE               
083900*    OR WS-SQRT-ITER HITS ITS SAFETY CEILING, WHICHEVER FIRST.            
084000     05  WS-SQRT-DELTA           PIC S9(09)V9(06).                        
084100*    SAFETY CEILING ON HOW MANY NEWTON PASSES 900110 WILL                 
084200*    TAKE BEFORE GIVING UP ON A CLEAN CONVERGENCE - GUARDS                
084300*    AGAINST AN INFINITE LOOP ON A DEGENERATE INPUT.                      
084400     05  WS-SQRT-ITER            PIC 9(02) COMP VALUE ZERO.               
084500     05  FILLER                  PIC X(04).                               
084600*                                                                         
084700*-----------------------------------------------------------              
084800* COMPOSITE SCORER WORKING FIELDS (SPEC U2).                              
084900*-----------------------------------------------------------              
085000 01  WS-SCORE-WORK.                                                       
085100*    STARTS AT THE NEUTRAL MIDPOINT EVERY SECURITY, THEN                  
085200*    ADJUSTED UP OR DOWN BY EACH OF THE FIVE SCORING RULES.               
085300     05  WS-SCORE                PIC S9(05) VALUE +50.                    
085400*    HOW MANY OF THE FIVE SCORING RULES HAD ENOUGH DEFINED                
085500*    INDICATOR DATA TO ACTUALLY FIRE THIS SECURITY.                       
085600     05  WS-SCORE-FULFILLED      PIC 9(02) COMP VALUE ZERO.               
085700*    ALWAYS FIVE BY THE TIME 460000 RUNS - KEPT AS A COUNTED              
085800*    FIELD RATHER THAN A 78-LEVEL CONSTANT SINCE IT IS                    
085900*    INCREMENTED ALONGSIDE WS-SCORE-FULFILLED IN THE SAME                 
086000*    FIVE PARAGRAPHS.                                                     
086100     05  WS-SCORE-TOTAL          PIC 9(02) COMP VALUE ZERO.               
086200*    WS-SCORE CLAMPED TO 0-100 AND MOVED TO AN UNSIGNED                   
086300*    DISPLAY FIELD FOR THE OUTPUT RECORD.                                 
086400     05  WS-SCORE-FINAL          PIC 9(03) VALUE ZERO.                    
086500*    WS-SCORE-FULFILLED OVER WS-SCORE-TOTAL AS A WHOLE-NUMBER             
086600*    PERCENT - ZERO WHEN NO RULE FIRED AT ALL, PER THE                    
086700*    ZERO-TOTAL GUARD IN 460000.                                          
086800     05  WS-SCORE-FULFILL-RATE   PIC 9(03) VALUE ZERO.                    
086900     05  WS-OVERALL-STATUS       PIC X(10) VALUE SPACES.                  
087000     05  FILLER                  PIC X(04).                               
087100*                                                                         
087200*-----------------------------------------------------------              
087300* OUTPUT SIGNAL RECORD WORKING AREA - MOVED TO SF-SIGNAL-REC              
087400* IMMEDIATELY BEFORE THE WRITE.                                           
087500*-----------------------------------------------------------              
087600 01  WS-SIGNAL-OUT.                                                       
087700     05  WS-SO-MKT-TICKER.                                                
087800         10  WS-SO-MARKET        PIC X(04).                               
087900         10  WS-SO-TICKER        PIC X(10).                               
088000     05  WS-SO-NAME              PIC X(30).                               
088100     05  WS-SO-SECTOR-L1         PIC X(20).                               
088200     05  WS-SO-SECTOR-L2         PIC X(20).                               
088300     05  WS-SO-SCORE             PIC 9(03) VALUE ZERO.                    
088400     05  WS-SO-STATUS            PIC X(10) VALUE SPACES.                  
088500     05  WS-SO-FULFILL-RATE      PIC 9(03) VALUE ZERO.                    
088600     05  WS-SO-FULFILLED         PIC 9(02) VALUE ZERO.                    
088700     05  WS-SO-TOTAL             PIC 9(02) VALUE ZERO.                    
088800     05  WS-SO-RSI               PIC S9(03)V9(02)                         
088900                                  SIGN IS TRAILING SEPARATE               
089000                                  VALUE ZERO.                             
089100     05  WS-SO-RSI-STATUS        PIC X(10) VALUE SPACES.                  
089200     05  WS-SO-MACD              PIC S9(09)V9(04)                         
089300                                  SIGN IS TRAILING SEPARATE               
089400                                  VALUE ZERO.                             
089500     05  WS-SO-MACD-STATUS       PIC X(10) VALUE SPACES.                  
089600*                                                                         
089700* MA/CROSS FIELDS - MIRROR SFS-MA-POSITION THROUGH                        
089800* SFS-DAYS-SINCE ABOVE.                                                   
089900     05  WS-SO-MA-POSITION       PIC X(05) VALUE SPACES.                  
090000     05  WS-SO-LAST-CROSS        PIC X(06) VALUE SPACES.                  
090100     05  WS-SO-DAYS-SINCE        PIC 9(04) VALUE ZERO.                    
090200     05  WS-SO-ADX               PIC S9(03)V9(02)                         
090300                                  SIGN IS TRAILING SEPARATE               
090400                                  VALUE ZERO.                             
090500     05  WS-SO-ADX-STATUS        PIC X(08) VALUE SPACES.                  
090600*                                                                         
090700* ADX/BOLLINGER/ATR/VOLUME FIELDS CONTINUE HERE, MIRRORING                
090800* THE SAME RUN OF FIELDS IN SF-SIGNAL-REC.                                
090900     05  WS-SO-BB-PCTB           PIC S9(03)V9(04)                         
091000                                  SIGN IS TRAILING SEPARATE               
091100                                  VALUE ZERO.                             
091200     05  WS-SO-BB-STATUS         PIC X(10) VALUE SPACES.                  
091300     05  WS-SO-ATR               PIC S9(09)V9(04)                         
091400                                  SIGN IS TRAILING SEPARATE               
091500                                  VALUE ZERO.                             
091600     05  WS-SO-ATR-PCT           PIC S9(03)V9(02)                         
091700                                  SIGN IS TRAILING SEPARATE               
091800                                  VALUE ZERO.                             
091900     05  WS-SO-ATR-STATUS        PIC X(06) VALUE SPACES.                  
092000     05  WS-SO-VOL-RATIO         PIC S9(05)V9(02)                         
092100                                  SIGN IS TRAILING SEPARATE               
092200                                  VALUE ZERO.                             
092300     05  WS-SO-VOL-STATUS        PIC X(08) VALUE SPACES.                  
092400     05  WS-SO-ERROR             PIC X(01) VALUE 'N'.                     
092500     05  FILLER                  PIC X(16).                               
092600*                                                                         
092700*-----------------------------------------------------------              
092800* CONTROL REPORT LINES AND RUN TOTALS.                                    
092900*-----------------------------------------------------------              
093000 01  WS-RUN-TOTALS.                                                       
093100*    HOW MANY UNIVERSE ROWS 010000 READ THIS RUN - SHOULD                 
093200*    EQUAL WS-TOT-SIGNALS-WRITTEN PLUS WS-TOT-ERRORS.                     
093300     05  WS-TOT-UNIVERSE-READ    PIC 9(06) COMP VALUE ZERO.               
093400     05  WS-TOT-CANDLES-READ     PIC 9(08) COMP VALUE ZERO.               
093500*    SECURITIES THAT MADE IT ALL THE WAY TO A WRITTEN                     
093600*    SIGNAL RECORD.                                                       
093700     05  WS-TOT-SIGNALS-WRITTEN  PIC 9(06) COMP VALUE ZERO.               
093800*    SECURITIES BUMPED BY 295000-BEGN-BUMP-STATUS-BUCKET FOR              
093900*    INSUFFICIENT DATA - THESE STILL GET A SIGNAL RECORD                  
094000*    WRITTEN (SFS-ERROR = 'Y') BUT DO NOT LAND IN ANY OF THE              
094100*    FIVE STATUS BUCKETS BELOW.                                           
094200     05  WS-TOT-ERRORS           PIC 9(06) COMP VALUE ZERO.               
094300*    THE FIVE STATUS-BUCKET COUNTERS BELOW ARE MUTUALLY                   
094400*    EXCLUSIVE AND SHOULD SUM TO WS-TOT-SIGNALS-WRITTEN -                 
094500*    295000 BUMPS EXACTLY ONE OF THEM PER SUCCESSFULLY                    
094600*    SCORED SECURITY, PER THE SCORE-BUCKET CUT-OFFS IN                    
094700*    460000-BEGN-FINISH-SCORE.                                            
094800     05  WS-TOT-BULLISH          PIC 9(06) COMP VALUE ZERO.               
094900     05  WS-TOT-POSITIVE         PIC 9(06) COMP VALUE ZERO.               
095000     05  WS-TOT-NEUTRAL          PIC 9(06) COMP VALUE ZERO.               
095100     05  WS-TOT-NEGATIVE         PIC 9(06) COMP VALUE ZERO.               
095200     05  WS-TOT-BEARISH          PIC 9(06) COMP VALUE ZERO.               
095300*                                                                         
095400                                                                          
095500*-----------------------------------------------------------              
095600* CONTROL REPORT TITLE LINE, BUILT FROM THREE 20-BYTE                     
095700* FILLER SLICES IN THE SHOP'S USUAL FIXED-LITERAL FASHION                 
095800* RATHER THAN ONE LONG VALUE CLAUSE, SO EACH PIECE STAYS                  
095900* READABLE ON AN 80-COLUMN LISTING.                                       
096000*-----------------------------------------------------------              
096100 01  WS-RPT-TITLE-LINE.                                                   
096200     05  FILLER                  PIC X(20)                                
096300         VALUE 'SECSIGRP - SECTOR-CY'.                                    
096400     05  FILLER                  PIC X(20)                                
096500         VALUE 'CLE SIGNAL BATCH - C'.                                    
096600     05  FILLER                  PIC X(20)                                
096700         VALUE 'ONTROL REPORT       '.                                    
096800     05  FILLER                  PIC X(20) VALUE SPACES.                  
096900*                                                                         
097000                                                                          
097100*-----------------------------------------------------------              
097200* GENERIC ONE-LABEL/ONE-COUNT DETAIL LINE, REUSED FOR EVERY               
097300* RUN-TOTAL PRINTED BY 290000-BEGN-PRINT-CONTROL-RPT - THE                
097400* LABEL AND VALUE ARE MOVED FRESH EACH TIME RATHER THAN                   
097500* DEFINING A SEPARATE 01-LEVEL PER COUNTER.                               
097600*-----------------------------------------------------------              
097700 01  WS-RPT-DETAIL-LINE.                                                  
097800     05  WS-RPT-LABEL            PIC X(40) VALUE SPACES.                  
097900     05  WS-RPT-VALUE            PIC ZZZ,ZZ9 VALUE ZERO.                  
098000     05  FILLER                  PIC X(34) VALUE SPACES.                  
098100*                                                                         
098200                                                                          
098300*-----------------------------------------------------------              
098400* SPECIAL DETAIL LINE FOR THE RUN'S VIX READING AND WARNING               
098500* FLAG - PRINTED ONCE, SEPARATELY FROM THE COUNTER LINES                  
098600* ABOVE, SINCE IT CARRIES TWO VALUES SIDE BY SIDE.                        
098700*-----------------------------------------------------------              
098800 01  WS-RPT-VIX-LINE.                                                     
098900     05  WS-RPT-VIX-LABEL        PIC X(24)                                
099000         VALUE 'VIX VALUE USED  . . . .'.                                 
099100     05  WS-RPT-VIX-VALUE        PIC Z9.99 VALUE ZERO.                    
099200     05  FILLER                  PIC X(04) VALUE SPACES.                  
099300     05  WS-RPT-VIX-WARN-LABEL   PIC X(24)                                
099400         VALUE 'WARNING FLAG . . . . . .'.                                
099500     05  WS-RPT-VIX-WARN-VALUE   PIC X(01) VALUE SPACE.                   
099600     05  FILLER                  PIC X(23) VALUE SPACES.                  
099700*                                                                         
099800*                                                                         
099900 PROCEDURE DIVISION.                                                      
100000*                                                                         
100100*                                                                         
100200*-----------------------------------------------------------              
100300* JOB DRIVER.  OPEN/PRIME, THEN A SINGLE PERFORM-UNTIL PASS               
100400* OVER THE UNIVERSE FILE, THEN THE CONTROL REPORT, THEN                   
100500* CLOSE-DOWN.  ONE PASS ONLY - THE CANDLES FILE IS READ IN                
100600* LOCK-STEP WITH THE UNIVERSE FILE, NEVER RE-READ FROM THE                
100700* TOP (SEE THE LOOKAHEAD BUFFER NOTE UNDER WS-PENDING-CANDLE).            
100800*-----------------------------------------------------------              
100900 000000-MAIN-PARAGRAPH.                                                   
101000*    OPENS ALL FILES, READS THE VIX FIGURE, WRITES THE HEADER             
101100*    RECORD AND PRIMES THE FIRST UNIVERSE/CANDLE PAIR - SEE               
101200*    100000 BELOW.                                                        
101300     PERFORM 100000-BEGN-INITIALIZE-RUN                                   
101400        THRU 100000-ENDN-INITIALIZE-RUN                                   
101500*                                                                         
101600*    THE UNIVERSE-EOF TEST DRIVES THE WHOLE RUN - EACH                    
101700*    ITERATION SCORES ONE SECURITY AND THEN PRIMES THE NEXT               
101800*    ONE AT ITS OWN TAIL (SEE 230000 BELOW), SO BY THE TIME               
101900*    CONTROL RETURNS HERE UNIVERSE-EOF ALREADY REFLECTS                   
102000*    WHETHER THERE IS MORE WORK TO DO.                                    
102100     PERFORM 230000-BEGN-PROCESS-UNIVERSE                                 
102200        THRU 230000-ENDN-PROCESS-UNIVERSE                                 
102300       UNTIL UNIVERSE-EOF                                                 
102400*                                                                         
102500     PERFORM 290000-BEGN-PRINT-CONTROL-RPT                                
102600        THRU 290000-ENDN-PRINT-CONTROL-RPT                                
102700*                                                                         
102800     PERFORM 900000-BEGN-CLOSE-DOWN                                       
102900        THRU 900000-ENDN-CLOSE-DOWN                                       
103000*                                                                         
103100     STOP RUN.                                                            
103200*                                                                         
103300************************************************************              
103400* 100000 SERIES - RUN INITIALIZATION (SPEC U3 STEP 1 AND 2).              
103500************************************************************              
103600 100000-BEGN-INITIALIZE-RUN.                                              
103700*    ALL FIVE FILES OPEN TOGETHER UP FRONT - THIS SHOP DOES               
103800*    NOT STAGE FILE OPENS PARAGRAPH BY PARAGRAPH THE WAY SOME             
103900*    SITES DO, SINCE A NIGHTLY BATCH STEP LIKE THIS ONE OWNS              
104000*    ALL FIVE FILES FOR ITS ENTIRE RUN.                                   
104100     OPEN INPUT  UNIVERSE-FILE                                            
104200     OPEN INPUT  CANDLES-FILE                                             
104300     OPEN INPUT  RISKDATA-FILE                                            
104400     OPEN OUTPUT SIGNALS-FILE                                             
104500     OPEN OUTPUT CONTROL-RPT                                              
104600*                                                                         
104700*    VIX MUST BE KNOWN BEFORE THE HEADER RECORD CAN BE                    
104800*    WRITTEN, AND THE HEADER RECORD MUST GO OUT BEFORE THE                
104900*    FIRST SIGNAL RECORD - THE ORDER OF THESE FOUR PERFORMS               
105000*    IS NOT INTERCHANGEABLE.                                              
105100     PERFORM 210000-BEGN-READ-RISK-DATA                                   
105200        THRU 210000-ENDN-READ-RISK-DATA                                   
105300*                                                                         
105400     PERFORM 220000-BEGN-WRITE-HEADER                                     
105500        THRU 220000-ENDN-WRITE-HEADER                                     
105600*                                                                         
105700     PERFORM 010000-BEGN-READ-UNIVERSE                                    
105800        THRU 010000-ENDN-READ-UNIVERSE                                    
105900*                                                                         
106000     PERFORM 020000-BEGN-READ-CANDLE                                      
106100        THRU 020000-ENDN-READ-CANDLE.                                     
106200 100000-ENDN-INITIALIZE-RUN.                                              
106300     EXIT.                                                                
106400*                                                                         
106500*                                                                         
106600*-----------------------------------------------------------              
106700* 010000 - PRIMITIVE READ OF ONE UNIVERSE RECORD, PERFORMED               
106800* BY THE 100000 PRIMING LOGIC AND AGAIN AT THE BOTTOM OF                  
106900* EVERY 230000-BEGN-PROCESS-UNIVERSE ITERATION.                           
107000*-----------------------------------------------------------              
107100 010000-BEGN-READ-UNIVERSE.                                               
107200*    THE COUNTER IS BUMPED ONLY ON A GOOD READ - THE FINAL                
107300*    AT-END READ THAT DRIVES THE MAIN LOOP OUT DOES NOT COUNT             
107400*    AS ANOTHER SECURITY.                                                 
107500     READ UNIVERSE-FILE                                                   
107600         AT END                                                           
107700             SET UNIVERSE-EOF TO TRUE                                     
107800         NOT AT END                                                       
107900             ADD CTE-01      TO WS-TOT-UNIVERSE-READ                      
108000             MOVE UF-MARKET     TO WS-CU-MARKET                           
108100             MOVE UF-TICKER     TO WS-CU-TICKER                           
108200             MOVE UF-NAME       TO WS-CU-NAME                             
108300             MOVE UF-SECTOR-L1  TO WS-CU-SECTOR-L1                        
108400             MOVE UF-SECTOR-L2  TO WS-CU-SECTOR-L2                        
108500     END-READ.                                                            
108600 010000-ENDN-READ-UNIVERSE.                                               
108700     EXIT.                                                                
108800*                                                                         
108900*                                                                         
109000*-----------------------------------------------------------              
109100* 020000 - PRIMITIVE READ OF ONE CANDLE, WITH THE ONE-ROW                 
109200* LOOKAHEAD BUFFER (WS-PENDING-CANDLE / CANDLE-PENDING)                   
109300* HONORED FIRST SO A ROW ALREADY PULLED TO DETECT A TICKER                
109400* BREAK IS NOT LOST.                                                      
109500*-----------------------------------------------------------              
109600 020000-BEGN-READ-CANDLE.                                                 
109700*    IF A ROW IS ALREADY SITTING IN THE LOOKAHEAD BUFFER FROM             
109800*    THE LAST CALL, HAND IT BACK WITHOUT TOUCHING THE FILE -              
109900*    THE CALLER READS WS-PENDING-CANDLE DIRECTLY, SO NO MOVE              
110000*    IS NEEDED HERE.                                                      
110100     IF CANDLE-PENDING                                                    
110200         SET CANDLE-PENDING TO FALSE                                      
110300     ELSE                                                                 
110400         READ CANDLES-FILE                                                
110500             AT END                                                       
110600                 SET CANDLES-EOF TO TRUE                                  
110700             NOT AT END                                                   
110800                 ADD CTE-01      TO WS-TOT-CANDLES-READ                   
110900                 MOVE CF-TICKER  TO WS-PC-TICKER                          
111000                 MOVE CF-SEQ     TO WS-PC-SEQ                             
111100                 MOVE CF-OPEN    TO WS-PC-OPEN                            
111200                 MOVE CF-HIGH    TO WS-PC-HIGH                            
111300                 MOVE CF-LOW     TO WS-PC-LOW                             
111400                 MOVE CF-CLOSE   TO WS-PC-CLOSE                           
111500                 MOVE CF-VOLUME  TO WS-PC-VOLUME                          
111600         END-READ                                                         
111700     END-IF.                                                              
111800 020000-ENDN-READ-CANDLE.                                                 
111900     EXIT.                                                                
112000*                                                                         
112100************************************************************              
112200* 210000 SERIES - RISK DATA / VIX RULE (SPEC U3 VIX RULE).                
112300************************************************************              
112400 210000-BEGN-READ-RISK-DATA.                                              
112500*    RISKDATA-FILE CARRIES EXACTLY ONE RECORD FOR THE RUN                 
112600*    DATE - AN EMPTY FILE AND A ZERO-VALUE RECORD ARE TREATED             
112700*    THE SAME WAY, BOTH FALLING BACK TO THE SHOP DEFAULT.                 
112800     READ RISKDATA-FILE                                                   
112900         AT END                                                           
113000             SET RISKDATA-EOF TO TRUE                                     
113100             MOVE WS-VIX-DEFAULT TO WS-VIX                                
113200         NOT AT END                                                       
113300             IF RF-VIX = ZERO                                             
113400                 MOVE WS-VIX-DEFAULT TO WS-VIX                            
113500             ELSE                                                         
113600                 MOVE RF-VIX TO WS-VIX                                    
113700             END-IF                                                       
113800     END-READ                                                             
113900*                                                                         
114000*    THE WARNING FLAG ONLY LOOKS AT THE ELEVATED THRESHOLD,               
114100*    NOT THE HIGH ONE - IT IS A HEADS-UP FLAG FOR DOWNSTREAM              
114200*    READERS, NOT THE SAME FOUR-WAY BAND CLASSIFICATION USED              
114300*    ELSEWHERE FOR REPORTING.                                             
114400     IF WS-VIX >= WS-VIX-ELEV-THRESH                                      
114500         SET VIX-WARNING-ON TO TRUE                                       
114600     ELSE                                                                 
114700         MOVE 'N' TO WS-VIX-WARNING                                       
114800     END-IF.                                                              
114900 210000-ENDN-READ-RISK-DATA.                                              
115000     EXIT.                                                                
115100*                                                                         
115200*                                                                         
115300*-----------------------------------------------------------              
115400* 220000 - WRITES THE ONE HEADER RECORD FOR THE RUN, BEFORE               
115500* ANY SIGNAL RECORDS.  MUST RUN AFTER 210000-BEGN-READ-RISK-              
115600* DATA SO WS-VIX/WS-VIX-WARNING ARE ALREADY SET.                          
115700*-----------------------------------------------------------              
115800 220000-BEGN-WRITE-HEADER.                                                
115900*    THE FILLER MOVE IS DELIBERATE - WITHOUT IT, WHATEVER                 
116000*    GARBAGE WAS SITTING IN SF-OUTPUT-REC'S UNUSED BYTES                  
116100*    WOULD GO OUT ON THE HEADER RECORD RATHER THAN SPACES.                
116200     MOVE WS-VIX             TO SFH-VIX                                   
116300     MOVE WS-VIX-WARNING     TO SFH-VIX-WARNING                           
116400     MOVE SPACES             TO FILLER OF SF-HEADER-REC                   
116500     WRITE SF-OUTPUT-REC FROM SF-HEADER-REC.                              
116600 220000-ENDN-WRITE-HEADER.                                                
116700     EXIT.                                                                
116800*                                                                         
116900************************************************************              
117000* 230000 SERIES - MAIN UNIVERSE PROCESSING LOOP (SPEC U3 STE              
117100************************************************************              
117200 230000-BEGN-PROCESS-UNIVERSE.                                            
117300     PERFORM 231000-BEGN-LOAD-CANDLE-GROUP                                
117400        THRU 231000-ENDN-LOAD-CANDLE-GROUP                                
117500*                                                                         
117600     PERFORM 232000-BEGN-CHECK-SUFFICIENT-DATA                            
117700        THRU 232000-ENDN-CHECK-SUFFICIENT-DATA                            
117800*                                                                         
117900     IF WS-SO-ERROR = 'N'                                                 
118000         PERFORM 233000-BEGN-RUN-INDICATOR-SUITE                          
118100            THRU 233000-ENDN-RUN-INDICATOR-SUITE                          
118200*                                                                         
118300         PERFORM 234000-BEGN-RUN-COMPOSITE-SCORE                          
118400            THRU 234000-ENDN-RUN-COMPOSITE-SCORE                          
118500     END-IF                                                               
118600*                                                                         
118700     PERFORM 235000-BEGN-WRITE-SIGNAL-REC                                 
118800        THRU 235000-ENDN-WRITE-SIGNAL-REC                                 
118900*                                                                         
119000     PERFORM 010000-BEGN-READ-UNIVERSE                                    
119100        THRU 010000-ENDN-READ-UNIVERSE.                                   
119200 230000-ENDN-PROCESS-UNIVERSE.                                            
119300     EXIT.                                                                
119400*                                                                         
119500*-----------------------------------------------------------              
119600* 231000 - LOAD THE CONTIGUOUS CANDLE GROUP FOR THE CURRENT               
119700* TICKER INTO WS-CANDLE-TBL (SPEC U3 STEP 3A).                            
119800*-----------------------------------------------------------              
119900 231000-BEGN-LOAD-CANDLE-GROUP.                                           
120000*    A FRESH TICKER STARTS THE TABLE AT ZERO ROWS - THE                   
120100*    PENDING-CANDLE BUFFER ALREADY HOLDS THE FIRST ROW OF THE             
120200*    NEW GROUP FROM THE PRIOR TICKER BREAK DETECTION.                     
120300     MOVE ZERO TO WS-CD-COUNT                                             
120400*                                                                         
120500     PERFORM 231100-BEGN-STORE-CANDLE-ROW                                 
120600        THRU 231100-ENDN-STORE-CANDLE-ROW                                 
120700       UNTIL CANDLES-EOF                                                  
120800          OR WS-PC-TICKER NOT = WS-CU-TICKER                              
120900*                                                                         
121000     SET CANDLE-PENDING TO TRUE.                                          
121100 231000-ENDN-LOAD-CANDLE-GROUP.                                           
121200     EXIT.                                                                
121300*                                                                         
121400*-----------------------------------------------------------              
121500* 231100 - STORE ONE PENDING CANDLE ROW IN WS-CANDLE-TBL, TH              
121600* READ THE NEXT CANDLE.  LOOP BODY PERFORMED BY 231000 ABOVE              
121700*-----------------------------------------------------------              
121800 231100-BEGN-STORE-CANDLE-ROW.                                            
121900*    THE 3000-ROW CEILING (CTE-3000, SAME BOUND AS THE                    
122000*    WS-CANDLE-TBL OCCURS CLAUSE) IS FAR BEYOND ANY REALISTIC             
122100*    TRADING HISTORY - A TICKER THAT SOMEHOW EXCEEDED IT WOULD            
122200*    SIMPLY STOP GAINING NEW ROWS RATHER THAN ABEND THE JOB.              
122300     IF WS-CD-COUNT < CTE-3000                                            
122400         ADD CTE-01      TO WS-CD-COUNT                                   
122500         SET IDX-CD TO WS-CD-COUNT                                        
122600         MOVE WS-PC-SEQ    TO CD-SEQ (IDX-CD)                             
122700         MOVE WS-PC-OPEN   TO CD-OPEN (IDX-CD)                            
122800         MOVE WS-PC-HIGH   TO CD-HIGH (IDX-CD)                            
122900         MOVE WS-PC-LOW    TO CD-LOW (IDX-CD)                             
123000         MOVE WS-PC-CLOSE  TO CD-CLOSE (IDX-CD)                           
123100         MOVE WS-PC-VOLUME TO CD-VOLUME (IDX-CD)                          
123200     END-IF                                                               
123300*    ALWAYS READ ONE MORE ROW, EVEN ON THE LAST STORE OF THE              
123400*    GROUP - THAT NEXT ROW IS WHAT TELLS 231000 ABOVE WHETHER             
123500*    THE TICKER HAS CHANGED.                                              
123600     PERFORM 020000-BEGN-READ-CANDLE                                      
123700        THRU 020000-ENDN-READ-CANDLE.                                     
123800 231100-ENDN-STORE-CANDLE-ROW.                                            
123900     EXIT.                                                                
124000*                                                                         
124100*-----------------------------------------------------------              
124200* 232000 - INSUFFICIENT-DATA RULE (SPEC U3 STEP 3B).  A                   
124300* SECURITY WITH FEWER THAN 30 CANDLES CANNOT SUPPORT ANY OF               
124400* THE U1 INDICATORS, SO THE ERROR FLAG IS SET HERE AND                    
124500* 230000-BEGN-PROCESS-UNIVERSE SKIPS BOTH THE INDICATOR                   
124600* SUITE AND THE COMPOSITE SCORER FOR THIS TICKER ENTIRELY.                
124700*-----------------------------------------------------------              
124800 232000-BEGN-CHECK-SUFFICIENT-DATA.                                       
124900     INITIALIZE WS-SIGNAL-OUT                                             
125000     MOVE WS-CUK-MKT-TICKER TO WS-SO-MKT-TICKER                           
125100     MOVE WS-CU-NAME       TO WS-SO-NAME                                  
125200     MOVE WS-CU-SECTOR-L1  TO WS-SO-SECTOR-L1                             
125300     MOVE WS-CU-SECTOR-L2  TO WS-SO-SECTOR-L2                             
125400*                                                                         
125500     IF WS-CD-COUNT < CTE-30                                              
125600         MOVE 'Y' TO WS-SO-ERROR                                          
125700         ADD CTE-01      TO WS-TOT-ERRORS                                 
125800     ELSE                                                                 
125900         MOVE 'N' TO WS-SO-ERROR                                          
126000     END-IF.                                                              
126100 232000-ENDN-CHECK-SUFFICIENT-DATA.                                       
126200     EXIT.                                                                
126300*                                                                         
126400*-----------------------------------------------------------              
126500* 235000 - WRITE THE POPULATED SIGNAL RECORD (SPEC U3 STEP 3              
126600*-----------------------------------------------------------              
126700 235000-BEGN-WRITE-SIGNAL-REC.                                            
126800     MOVE WS-SO-MARKET         TO SFS-MARKET                              
126900     MOVE WS-SO-TICKER         TO SFS-TICKER                              
127000     MOVE WS-SO-NAME           TO SFS-NAME                                
127100     MOVE WS-SO-SECTOR-L1      TO SFS-SECTOR-L1                           
127200     MOVE WS-SO-SECTOR-L2      TO SFS-SECTOR-L2                           
127300     MOVE WS-SO-SCORE          TO SFS-SCORE                               
127400     MOVE WS-SO-STATUS         TO SFS-STATUS                              
127500     MOVE WS-SO-FULFILL-RATE   TO SFS-FULFILL-RATE                        
127600     MOVE WS-SO-FULFILLED      TO SFS-FULFILLED                           
127700     MOVE WS-SO-TOTAL          TO SFS-TOTAL                               
127800     MOVE WS-SO-RSI            TO SFS-RSI                                 
127900     MOVE WS-SO-RSI-STATUS     TO SFS-RSI-STATUS                          
128000     MOVE WS-SO-MACD           TO SFS-MACD                                
128100     MOVE WS-SO-MACD-STATUS    TO SFS-MACD-STATUS                         
128200     MOVE WS-SO-MA-POSITION    TO SFS-MA-POSITION                         
128300     MOVE WS-SO-LAST-CROSS     TO SFS-LAST-CROSS                          
128400     MOVE WS-SO-DAYS-SINCE     TO SFS-DAYS-SINCE                          
128500     MOVE WS-SO-ADX            TO SFS-ADX                                 
128600     MOVE WS-SO-ADX-STATUS     TO SFS-ADX-STATUS                          
128700     MOVE WS-SO-BB-PCTB        TO SFS-BB-PCTB                             
128800     MOVE WS-SO-BB-STATUS      TO SFS-BB-STATUS                           
128900     MOVE WS-SO-ATR            TO SFS-ATR                                 
129000     MOVE WS-SO-ATR-PCT        TO SFS-ATR-PCT                             
129100     MOVE WS-SO-ATR-STATUS     TO SFS-ATR-STATUS                          
129200     MOVE WS-SO-VOL-RATIO      TO SFS-VOL-RATIO                           
129300     MOVE WS-SO-VOL-STATUS     TO SFS-VOL-STATUS                          
129400     MOVE WS-SO-ERROR          TO SFS-ERROR                               
129500*    SF-SIGNAL-REC CARRIES NO FILLER OF ITS OWN (THE 27                   
129600*    BUSINESS FIELDS ALREADY SUM TO THE FULL 234 BYTES) - THIS            
129700*    MOVE TARGETS THE FILLER DECLARED ON SF-OUTPUT-REC'S OTHER            
129800*    REDEFINED VIEW, SF-HEADER-REC, SO A SIGNAL RECORD WRITTEN            
129900*    RIGHT AFTER A HEADER RECORD DOES NOT INHERIT ANY STRAY               
130000*    BYTES LEFT BEHIND IN THAT VIEW'S UNUSED TAIL.                        
130100     MOVE SPACES               TO FILLER OF SF-SIGNAL-REC                 
130200*                                                                         
130300     WRITE SF-OUTPUT-REC FROM SF-SIGNAL-REC                               
130400*                                                                         
130500     ADD CTE-01      TO WS-TOT-SIGNALS-WRITTEN                            
130600*                                                                         
130700*    ERROR RECORDS (INSUFFICIENT DATA) COUNT TOWARD                       
130800*    WS-TOT-SIGNALS-WRITTEN ABOVE BUT NEVER TOWARD ANY OF                 
130900*    THE FIVE STATUS BUCKETS - THEY HAVE NO SFS-STATUS VALUE              
131000*    TO BUCKET BY.                                                        
131100     IF WS-SO-ERROR = 'N'                                                 
131200         PERFORM 295000-BEGN-BUMP-STATUS-BUCKET                           
131300            THRU 295000-ENDN-BUMP-STATUS-BUCKET                           
131400     END-IF.                                                              
131500 235000-ENDN-WRITE-SIGNAL-REC.                                            
131600     EXIT.                                                                
131700*                                                                         
131800*                                                                         
131900*-----------------------------------------------------------              
132000* 295000 - CONTROL REPORT STATUS-BUCKET COUNTERS.  ONLY                   
132100* CALLED FOR A SIGNAL RECORD THAT ACTUALLY SCORED (ERROR                  
132200* RECORDS DO NOT BUMP ANY OF THE FIVE BUCKETS).                           
132300*-----------------------------------------------------------              
132400 295000-BEGN-BUMP-STATUS-BUCKET.                                          
132500     EVALUATE WS-SO-STATUS                                                
132600         WHEN 'BULLISH'                                                   
132700             ADD CTE-01      TO WS-TOT-BULLISH                            
132800         WHEN 'POSITIVE'                                                  
132900             ADD CTE-01      TO WS-TOT-POSITIVE                           
133000         WHEN 'NEUTRAL'                                                   
133100             ADD CTE-01      TO WS-TOT-NEUTRAL                            
133200         WHEN 'NEGATIVE'                                                  
133300             ADD CTE-01      TO WS-TOT-NEGATIVE                           
133400         WHEN 'BEARISH'                                                   
133500             ADD CTE-01      TO WS-TOT-BEARISH                            
133600     END-EVALUATE.                                                        
133700 295000-ENDN-BUMP-STATUS-BUCKET.                                          
133800     EXIT.                                                                
133900*                                                                         
134000************************************************************              
134100* 233000 SERIES - U1 INDICATOR ENGINE DRIVER. RESETS THE                  
134200* PER-SECURITY WORKING FIELDS THEN MAKES A SINGLE FORWARD PA              
134300* THROUGH WS-CANDLE-TBL, ROLLING EACH INDICATOR'S RUNNING ST              
134400* FORWARD ONE DAY AT A TIME (SPEC U3 STEP 3C / U1.1 - U1.10)              
134500************************************************************              
134600 233000-BEGN-RUN-INDICATOR-SUITE.                                         
134700*    STEP ONE - CLEAR OUT ANY STALE STATE FROM THE PRIOR                  
134800*    SECURITY (SEE 233100 BELOW).                                         
134900     PERFORM 233100-BEGN-RESET-INDICATOR-WORK                             
135000        THRU 233100-ENDN-RESET-INDICATOR-WORK                             
135100*                                                                         
135200*    STEP TWO - WALK THE CANDLE TABLE ONE ROW AT A TIME,                  
135300*    ROLLING EVERY RUNNING-STATE INDICATOR FORWARD TOGETHER SO            
135400*    EACH DAY'S FIGURES ARE COMPLETE BEFORE IX ADVANCES - THIS            
135500*    IS WHY THE INDICATORS LIVE IN ONE COMBINED PASS RATHER               
135600*    THAN TEN SEPARATE TABLE SCANS.                                       
135700     PERFORM 233200-BEGN-ROLL-FORWARD-PASS                                
135800        THRU 233200-ENDN-ROLL-FORWARD-PASS                                
135900       VARYING IX FROM 1 BY 1 UNTIL IX > WS-CD-COUNT                      
136000*                                                                         
136100*    STEP THREE - ONCE THE TABLE HAS BEEN WALKED IN FULL, THE             
136200*    RUNNING STATE REFLECTS THE MOST RECENT TRADING DAY.  THE             
136300*    STATUS-CLASSIFIER PARAGRAPHS BELOW TURN THAT RAW STATE               
136400*    INTO THE ENUMERATED VALUES SFS-MA-POSITION, SFS-MACD-                
136500*    STATUS, ETC. THAT 234000 BELOW ACTUALLY SCORES.                      
136600     PERFORM 315000-BEGN-SET-MA-POSITION                                  
136700        THRU 315000-ENDN-SET-MA-POSITION                                  
136800*                                                                         
136900     PERFORM 325000-BEGN-SET-MACD-STATUS                                  
137000        THRU 325000-ENDN-SET-MACD-STATUS                                  
137100*                                                                         
137200     PERFORM 330000-BEGN-SET-RSI-STATUS                                   
137300        THRU 330000-ENDN-SET-RSI-STATUS                                   
137400*                                                                         
137500     PERFORM 340000-BEGN-SET-BB-STATUS                                    
137600        THRU 340000-ENDN-SET-BB-STATUS                                    
137700*                                                                         
137800     PERFORM 360000-BEGN-SET-ADX-STATUS                                   
137900        THRU 360000-ENDN-SET-ADX-STATUS                                   
138000*                                                                         
138100     PERFORM 370000-BEGN-SET-ATR-STATUS                                   
138200        THRU 370000-ENDN-SET-ATR-STATUS                                   
138300*                                                                         
138400     PERFORM 380000-BEGN-CALC-VOLUME-RATIO                                
138500        THRU 380000-ENDN-CALC-VOLUME-RATIO.                               
138600 233000-ENDN-RUN-INDICATOR-SUITE.                                         
138700     EXIT.                                                                
138800*                                                                         
138900*                                                                         
139000*-----------------------------------------------------------              
139100* 233100 - CLEARS EVERY INDICATOR WORKING GROUP BEFORE THE                
139200* FORWARD PASS FOR A NEW SECURITY.  A GROUP LEFT OVER FROM                
139300* THE PRIOR TICKER (E.G. AN EMA-DEF SWITCH STILL ON) WOULD                
139400* MISCLASSIFY THE FIRST FEW DAYS OF THE NEXT SECURITY.                    
139500*-----------------------------------------------------------              
139600 233100-BEGN-RESET-INDICATOR-WORK.                                        
139700     INITIALIZE WS-SMA-WORK                                               
139800                WS-CROSS-WORK                                             
139900                WS-EMA-WORK                                               
140000                WS-MACD-WORK                                              
140100                WS-RSI-WORK                                               
140200                WS-BB-WORK                                                
140300                WS-ADX-WORK                                               
140400                WS-VOL-WORK                                               
140500     MOVE 'NONE  '    TO WS-LAST-CROSS                                    
140600     MOVE ZERO        TO WS-DAYS-SINCE-CROSS                              
140700     MOVE 'BELOW'     TO WS-MA-POSITION.                                  
140800 233100-ENDN-RESET-INDICATOR-WORK.                                        
140900     EXIT.                                                                
141000*                                                                         
141100*-----------------------------------------------------------              
141200* 233200 - ONE PASS THROUGH THE CANDLE TABLE.  EACH SUB-STEP              
141300* ADVANCES ONE INDICATOR'S RUNNING STATE BY EXACTLY ONE DAY.              
141400*-----------------------------------------------------------              
141500 233200-BEGN-ROLL-FORWARD-PASS.                                           
141600*    THE SEVEN PERFORMS BELOW RUN IN A FIXED ORDER - NOT JUST             
141700*    HOUSEKEEPING WORK.  315100-BEGN-ROLL-CROSS READS THE                 
141800*    SMA-50/SMA-200 VALUES 310000-BEGN-ROLL-SMA JUST SET FOR              
141900*    TODAY'S ROW, AND WOULD SEE STALE FIGURES IF IT RAN FIRST             
142000*    INSTEAD OF SECOND.                                                   
142100     PERFORM 310000-BEGN-ROLL-SMA                                         
142200        THRU 310000-ENDN-ROLL-SMA                                         
142300*                                                                         
142400     PERFORM 315100-BEGN-ROLL-CROSS                                       
142500        THRU 315100-ENDN-ROLL-CROSS                                       
142600*                                                                         
142700     PERFORM 320000-BEGN-ROLL-EMA                                         
142800        THRU 320000-ENDN-ROLL-EMA                                         
142900*                                                                         
143000     PERFORM 325100-BEGN-ROLL-MACD                                        
143100        THRU 325100-ENDN-ROLL-MACD                                        
143200*                                                                         
143300     PERFORM 330100-BEGN-ROLL-RSI                                         
143400        THRU 330100-ENDN-ROLL-RSI                                         
143500*                                                                         
143600     PERFORM 340100-BEGN-ROLL-BOLLINGER                                   
143700        THRU 340100-ENDN-ROLL-BOLLINGER                                   
143800*                                                                         
143900     PERFORM 360100-BEGN-ROLL-ADX-DAY                                     
144000        THRU 360100-ENDN-ROLL-ADX-DAY.                                    
144100 233200-ENDN-ROLL-FORWARD-PASS.                                           
144200     EXIT.                                                                
144300*                                                                         
144400************************************************************              
144500* 234000 SERIES - U2 COMPOSITE SCORER (SPEC U2 COMPOSITE SIG              
144600* SCORE).                                                                 
144700************************************************************              
144800 234000-BEGN-RUN-COMPOSITE-SCORE.                                         
144900*    THE SCORE STARTS AT THE NEUTRAL MIDPOINT (50) AND EACH OF            
145000*    THE FIVE SCORING PARAGRAPHS BELOW EITHER ADDS TO OR                  
145100*    SUBTRACTS FROM IT - A SECURITY WITH NO USABLE INDICATORS             
145200*    AT ALL SIMPLY STAYS AT 50 RATHER THAN FALLING THROUGH TO             
145300*    SOME UNDEFINED VALUE.  WS-SCORE-FULFILLED/WS-SCORE-TOTAL             
145400*    TRACK HOW MANY OF THE FIVE RULES ACTUALLY HAD ENOUGH DATA            
145500*    TO FIRE, FOR THE FULFILLMENT-RATE FIELD FINISHED BELOW.              
145600     MOVE +50            TO WS-SCORE                                      
145700     MOVE ZERO           TO WS-SCORE-FULFILLED                            
145800     MOVE ZERO           TO WS-SCORE-TOTAL                                
145900*                                                                         
146000     PERFORM 410000-BEGN-SCORE-MA-CROSS                                   
146100        THRU 410000-ENDN-SCORE-MA-CROSS                                   
146200*                                                                         
146300     PERFORM 420000-BEGN-SCORE-RSI                                        
146400        THRU 420000-ENDN-SCORE-RSI                                        
146500*                                                                         
146600     PERFORM 430000-BEGN-SCORE-MACD                                       
146700        THRU 430000-ENDN-SCORE-MACD                                       
146800*                                                                         
146900     PERFORM 440000-BEGN-SCORE-BOLLINGER                                  
147000        THRU 440000-ENDN-SCORE-BOLLINGER                                  
147100*                                                                         
147200     PERFORM 450000-BEGN-SCORE-ADX                                        
147300        THRU 450000-ENDN-SCORE-ADX                                        
147400*                                                                         
147500     PERFORM 460000-BEGN-FINISH-SCORE                                     
147600        THRU 460000-ENDN-FINISH-SCORE                                     
147700*                                                                         
147800     PERFORM 470000-BEGN-MOVE-SCORE-OUTPUT                                
147900        THRU 470000-ENDN-MOVE-SCORE-OUTPUT.                               
148000 234000-ENDN-RUN-COMPOSITE-SCORE.                                         
148100     EXIT.                                                                
148200*                                                                         
148300************************************************************              
148400* 310000 SERIES - SMA-50 / SMA-200 (SPEC U1.1).  RUNNING SUM              
148500* MAINTAINED OVER A TRAILING WINDOW BY ADDING THE CURRENT DA              
148600* SUBTRACTING THE DAY THAT FALLS OUT OF THE WINDOW.                       
148700************************************************************              
148800 310000-BEGN-ROLL-SMA.                                                    
148900*    ADD TODAY, THEN DROP THE DAY THAT JUST FELL OUT OF THE               
149000*    TRAILING 50-DAY WINDOW - SEE THE RATIONALE UNDER                     
149100*    WS-SMA-WORK FOR WHY THIS IS A RUNNING SUM AND NOT A                  
149200*    RE-SUMMATION OF THE WHOLE TABLE.                                     
149300     ADD CD-CLOSE (IX) TO WS-SMA50-SUM                                    
149400     IF IX > CTE-50                                                       
149500         COMPUTE WS-WINDOW-START = IX - CTE-50                            
149600     SUBTRACT CD-CLOSE (WS-WINDOW-START) FROM WS-SMA50-SUM                
149700     END-IF                                                               
149800     IF IX >= CTE-50                                                      
149900         IF SMA50-DEF                                                     
150000             MOVE WS-SMA50-CUR TO WS-SMA50-PREV                           
150100             SET SMA50-PREV-DEF TO TRUE                                   
150200         END-IF                                                           
150300         COMPUTE WS-SMA50-CUR ROUNDED =                                   
150400             WS-SMA50-SUM / CTE-50                                        
150500         SET SMA50-DEF TO TRUE                                            
150600     END-IF                                                               
150700*                                                                         
150800*    IDENTICAL PATTERN, 200-DAY WINDOW.                                   
150900     ADD CD-CLOSE (IX) TO WS-SMA200-SUM                                   
151000     IF IX > CTE-200                                                      
151100         COMPUTE WS-WINDOW-START = IX - CTE-200                           
151200    SUBTRACT CD-CLOSE (WS-WINDOW-START) FROM WS-SMA200-SUM                
151300     END-IF                                                               
151400     IF IX >= CTE-200                                                     
151500         IF SMA200-DEF                                                    
151600             MOVE WS-SMA200-CUR TO WS-SMA200-PREV                         
151700             SET SMA200-PREV-DEF TO TRUE                                  
151800         END-IF                                                           
151900         COMPUTE WS-SMA200-CUR ROUNDED = WS-SMA200-SUM / 200              
152000         SET SMA200-DEF TO TRUE                                           
152100     END-IF.                                                              
152200 310000-ENDN-ROLL-SMA.                                                    
152300     EXIT.                                                                
152400*                                                                         
152500*-----------------------------------------------------------              
152600* 315100 - GOLDEN/DEAD CROSS DETECTION AND DAY COUNTERS (SPE              
152700* U1.3).  A TIE (SMA-50 = SMA-200) IS TREATED AS DEAD-SIDE P              
152800* RESEARCH DESK SIGN-OFF SR-96-0198.                                      
152900*-----------------------------------------------------------              
153000 315100-BEGN-ROLL-CROSS.                                                  
153100     IF SMA50-DEF AND SMA200-DEF                                          
153200*        A CROSS CAN ONLY BE DETECTED ONCE BOTH TODAY'S AND               
153300*        YESTERDAY'S SMA-50/SMA-200 PAIRS EXIST - THE VERY                
153400*        FIRST QUALIFYING DAY HAS NO PREVIOUS PAIR TO COMPARE.            
153500         IF SMA50-PREV-DEF AND SMA200-PREV-DEF                            
153600             IF WS-SMA50-PREV < WS-SMA200-PREV                            
153700                AND WS-SMA50-CUR > WS-SMA200-CUR                          
153800                 MOVE 'GOLDEN' TO WS-LAST-CROSS                           
153900                 MOVE ZERO     TO WS-DAYS-SINCE-CROSS                     
154000                 SET CROSS-EVER-OCCURRED TO TRUE                          
154100             ELSE                                                         
154200                 IF WS-SMA50-PREV >= WS-SMA200-PREV                       
154300                    AND WS-SMA50-CUR <= WS-SMA200-CUR                     
154400                     MOVE 'DEAD  ' TO WS-LAST-CROSS                       
154500                     MOVE ZERO     TO WS-DAYS-SINCE-CROSS                 
154600                     SET CROSS-EVER-OCCURRED TO TRUE                      
154700                 END-IF                                                   
154800             END-IF                                                       
154900             ADD CTE-01      TO WS-DAYS-SINCE-CROSS                       
155000         END-IF                                                           
155100*                                                                         
155200*        DAYS-ABOVE/DAYS-BELOW ARE MAINTAINED EVERY DAY, EVEN             
155300*        BEFORE THE FIRST CROSS IS EVER SEEN, SO MA-POSITION              
155400*        IS ALWAYS MEANINGFUL ONCE BOTH AVERAGES ARE DEFINED.             
155500         IF WS-SMA50-CUR > WS-SMA200-CUR                                  
155600             ADD CTE-01      TO WS-DAYS-ABOVE                             
155700             MOVE ZERO TO WS-DAYS-BELOW                                   
155800             MOVE 'ABOVE' TO WS-MA-POSITION                               
155900         ELSE                                                             
156000             ADD CTE-01      TO WS-DAYS-BELOW                             
156100             MOVE ZERO TO WS-DAYS-ABOVE                                   
156200             MOVE 'BELOW' TO WS-MA-POSITION                               
156300         END-IF                                                           
156400     END-IF.                                                              
156500 315100-ENDN-ROLL-CROSS.                                                  
156600     EXIT.                                                                
156700*                                                                         
156800*                                                                         
156900*-----------------------------------------------------------              
157000* 315000 - COPIES THE CROSS/POSITION RESULT ACCUMULATED BY                
157100* 315100-BEGN-ROLL-CROSS OVER THE WHOLE CANDLE GROUP INTO                 
157200* THE OUTPUT STAGING AREA, ONCE, AFTER THE FORWARD PASS ENDS.             
157300* 9999 IN WS-SO-DAYS-SINCE MEANS "NO CROSS EVER SEEN."                    
157400*-----------------------------------------------------------              
157500 315000-BEGN-SET-MA-POSITION.                                             
157600*    JUST A CARRY-OVER OF THE RUNNING STATE MAINTAINED BY                 
157700*    315100-BEGN-ROLL-CROSS DURING THE FORWARD PASS INTO THE              
157800*    OUTPUT WORK AREA - NO NEW CLASSIFICATION LOGIC LIVES                 
157900*    HERE.                                                                
158000     MOVE WS-LAST-CROSS  TO WS-SO-LAST-CROSS                              
158100     MOVE WS-MA-POSITION TO WS-SO-MA-POSITION                             
158200*    9999 SIGNALS "NO CROSS YET SEEN" TO THE DASHBOARD -                  
158300*    DISTINCT FROM A HIGH BUT GENUINE DAYS-SINCE FIGURE.                  
158400     IF CROSS-EVER-OCCURRED                                               
158500         MOVE WS-DAYS-SINCE-CROSS TO WS-SO-DAYS-SINCE                     
158600     ELSE                                                                 
158700         MOVE 9999 TO WS-SO-DAYS-SINCE                                    
158800     END-IF.                                                              
158900 315000-ENDN-SET-MA-POSITION.                                             
159000     EXIT.                                                                
159100*                                                                         
159200************************************************************              
159300* 320000 SERIES - EMA-12 / EMA-26 (SPEC U1.2).  THE FIRST VA              
159400* OF EACH SERIES IS SEEDED BY A SIMPLE AVERAGE OVER ITS OWN               
159500* PERIOD, THEN THE RECURRENCE EMA(I) = CLOSE(I) * M + EMA(I-              
159600* * (1 - M) IS APPLIED, WHERE M = 2 / (PERIOD + 1).                       
159700************************************************************              
159800 320000-BEGN-ROLL-EMA.                                                    
159900*    SEED PHASE - ACCUMULATE A PLAIN 12-DAY SUM UNTIL DAY 12,             
160000*    THEN SEED THE EMA WITH ITS SIMPLE AVERAGE.                           
160100     ADD CD-CLOSE (IX) TO WS-EMA12-SUM                                    
160200     IF IX = CTE-12                                                       
160300         COMPUTE WS-EMA12-CUR ROUNDED =                                   
160400             WS-EMA12-SUM / CTE-12                                        
160500         SET EMA12-DEF TO TRUE                                            
160600     ELSE                                                                 
160700*        RECURRENCE PHASE - M = 2/(12+1) = 0.153846, APPLIED              
160800*        AS CLOSE*M + PRIOR-EMA*(1-M) EVERY DAY AFTER THE SEED.           
160900         IF EMA12-DEF                                                     
161000             COMPUTE WS-EMA12-CUR ROUNDED =                               
161100                 (CD-CLOSE (IX) * 0.153846) +                             
161200                 (WS-EMA12-CUR * 0.846154)                                
161300         END-IF                                                           
161400     END-IF                                                               
161500*                                                                         
161600*    EMA-26 MIRRORS THE EMA-12 SEED/RECURRENCE LOGIC ABOVE ON             
161700*    ITS OWN 26-DAY CLOCK - M = 2/(26+1) = 0.074074.  THE TWO             
161800*    LEGS ARE KEPT AS SEPARATE IF-BLOCKS RATHER THAN A SHARED             
161900*    PARAGRAPH SINCE THE ONLY DIFFERENCE IS THE PERIOD LENGTH             
162000*    AND THE SMOOTHING CONSTANT, AND THIS SHOP WOULD RATHER               
162100*    READ THE ARITHMETIC IN LINE THAN CHASE A THIRD PARAMETER-            
162200*    DRIVEN HELPER FOR TWO CALLERS.                                       
162300     ADD CD-CLOSE (IX) TO WS-EMA26-SUM                                    
162400     IF IX = CTE-26                                                       
162500         COMPUTE WS-EMA26-CUR ROUNDED =                                   
162600             WS-EMA26-SUM / CTE-26                                        
162700         SET EMA26-DEF TO TRUE                                            
162800     ELSE                                                                 
162900         IF EMA26-DEF                                                     
163000             COMPUTE WS-EMA26-CUR ROUNDED =                               
163100                 (CD-CLOSE (IX) * 0.074074) +                             
163200                 (WS-EMA26-CUR * 0.925926)                                
163300         END-IF                                                           
163400     END-IF.                                                              
163500 320000-ENDN-ROLL-EMA.                                                    
163600     EXIT.                                                                
163700*                                                                         
163800*-----------------------------------------------------------              
163900* 325100 - MACD LINE, EMA-9 SIGNAL AND HISTOGRAM (SPEC U1.4)              
164000* THE SIGNAL LINE IS SEEDED BY A SIMPLE AVERAGE OF THE FIRST              
164100* MACD VALUES THEN SMOOTHED WITH M = 2/(9+1) = 0.2.                       
164200*-----------------------------------------------------------              
164300 325100-BEGN-ROLL-MACD.                                                   
164400     IF EMA12-DEF AND EMA26-DEF                                           
164500*        MACD LINE IS SIMPLY THE SPREAD BETWEEN THE TWO EMAS -            
164600*        NO SEPARATE ACCUMULATOR NEEDED SINCE BOTH EMAS ARE               
164700*        ALREADY CURRENT AS OF THIS DAY'S ROLL-FORWARD PASS.              
164800         COMPUTE WS-MACD-CUR ROUNDED =                                    
164900             WS-EMA12-CUR - WS-EMA26-CUR                                  
165000         SET MACD-DEF TO TRUE                                             
165100*                                                                         
165200*        SIGNAL LINE IS AN EMA-9 OF THE MACD LINE ITSELF -                
165300*        SEEDED BY A SIMPLE 9-DAY AVERAGE, THEN SMOOTHED WITH             
165400*        M = 2/(9+1) = 0.2 (CTE-0P2 / CTE-0P8) THEREAFTER.                
165500         ADD CTE-01      TO WS-MACD-SIG-COUNT                             
165600         ADD WS-MACD-CUR TO WS-MACD-SIG-SUM                               
165700         IF WS-MACD-SIG-COUNT = CTE-09                                    
165800             COMPUTE WS-MACD-SIG-CUR ROUNDED =                            
165900                 WS-MACD-SIG-SUM / CTE-09                                 
166000             SET MACD-SIG-DEF TO TRUE                                     
166100         ELSE                                                             
166200             IF MACD-SIG-DEF                                              
166300                 COMPUTE WS-MACD-SIG-CUR ROUNDED =                        
166400                     (WS-MACD-CUR * CTE-0P2) +                            
166500                     (WS-MACD-SIG-CUR * CTE-0P8)                          
166600             END-IF                                                       
166700         END-IF                                                           
166800*                                                                         
166900         IF MACD-SIG-DEF                                                  
167000*            SAVE YESTERDAY'S HISTOGRAM BEFORE OVERWRITING IT -           
167100*            325000-BEGN-SET-MACD-STATUS NEEDS BOTH VALUES TO             
167200*            DETECT A ZERO-LINE CROSSING.                                 
167300             IF MACD-HIST-DEF                                             
167400                 MOVE WS-MACD-HIST-CUR TO WS-MACD-HIST-PREV               
167500                 SET MACD-HIST-PREV-DEF TO TRUE                           
167600             END-IF                                                       
167700             COMPUTE WS-MACD-HIST-CUR ROUNDED =                           
167800                 WS-MACD-CUR - WS-MACD-SIG-CUR                            
167900             SET MACD-HIST-DEF TO TRUE                                    
168000         END-IF                                                           
168100     END-IF.                                                              
168200 325100-ENDN-ROLL-MACD.                                                   
168300     EXIT.                                                                
168400*                                                                         
168500*                                                                         
168600*-----------------------------------------------------------              
168700* 325000 - MACD STATUS CLASSIFIER, RUN ONCE AFTER THE                     
168800* FORWARD PASS.  A HISTOGRAM ZERO-LINE CROSSING (EITHER                   
168900* DIRECTION) TAKES PRIORITY OVER THE PLAIN SIGN TEST BELOW                
169000* IT, SINCE A FRESH CROSSING IS THE STRONGER SIGNAL.                      
169100*-----------------------------------------------------------              
169200 325000-BEGN-SET-MACD-STATUS.                                             
169300     IF MACD-HIST-DEF                                                     
169400         IF MACD-HIST-PREV-DEF                                            
169500            AND WS-MACD-HIST-PREV <= ZERO                                 
169600            AND WS-MACD-HIST-CUR > ZERO                                   
169700             MOVE 'BULLISH   ' TO WS-MACD-STATUS                          
169800         ELSE                                                             
169900             IF MACD-HIST-PREV-DEF                                        
170000                AND WS-MACD-HIST-PREV >= ZERO                             
170100                AND WS-MACD-HIST-CUR < ZERO                               
170200                 MOVE 'BEARISH   ' TO WS-MACD-STATUS                      
170300             ELSE                                                         
170400*                NO PRIOR-DAY HISTOGRAM TO TEST FOR A CROSSING            
170500*                YET (FIRST DAY MACD-HIST-DEF CAME ON) - FALL             
170600*                BACK TO THE PLAIN SIGN OF THE MACD LINE ITSELF.          
170700                 IF WS-MACD-CUR > ZERO                                    
170800                     MOVE 'BULLISH   ' TO WS-MACD-STATUS                  
170900                 ELSE                                                     
171000                     MOVE 'BEARISH   ' TO WS-MACD-STATUS                  
171100                 END-IF                                                   
171200             END-IF                                                       
171300         END-IF                                                           
171400     ELSE                                                                 
171500*        HISTOGRAM NOT YET DEFINED AT ALL (SHORT-HISTORY                  
171600*        SECURITY STILL RAMPING UP THE EMA-9 SIGNAL LINE) -               
171700*        NEUTRAL RATHER THAN A GUESS EITHER DIRECTION.                    
171800         MOVE 'NEUTRAL   ' TO WS-MACD-STATUS                              
171900     END-IF                                                               
172000*                                                                         
172100     MOVE WS-MACD-CUR    TO WS-SO-MACD                                    
172200     MOVE WS-MACD-STATUS TO WS-SO-MACD-STATUS.                            
172300 325000-ENDN-SET-MACD-STATUS.                                             
172400     EXIT.                                                                
172500*                                                                         
172600************************************************************              
172700* 330100 SERIES - RSI-14 (SPEC U1.5).  THE FIRST AVERAGE GAI              
172800* AVERAGE LOSS ARE A SIMPLE MEAN OVER THE FIRST 14 DAY-OVER-              
172900* CHANGES, THEN WILDER-SMOOTHED THEREAFTER.                               
173000************************************************************              
173100 330100-BEGN-ROLL-RSI.                                                    
173200     IF PREV-CLOSE-DEF                                                    
173300*        AN UP DAY FEEDS THE GAIN SIDE ONLY - THE LOSS SIDE               
173400*        FOR AN UP DAY IS ZERO, NOT NEGATIVE, SO NOTHING IS               
173500*        ADDED TO WS-RSI-LOSS-SUM HERE.                                   
173600         IF CD-CLOSE (IX) > WS-PREV-CLOSE                                 
173700             ADD CTE-01      TO WS-RSI-RAMP-COUNT                         
173800             IF WS-RSI-RAMP-COUNT <= CTE-14                               
173900                 ADD CD-CLOSE (IX) TO WS-RSI-GAIN-SUM                     
174000                 SUBTRACT WS-PREV-CLOSE FROM WS-RSI-GAIN-SUM              
174100             ELSE                                                         
174200*                PAST DAY 14 THE SIMPLE SUM IS RETIRED AND                
174300*                WILDER'S RECURRENCE (SPEC U1.7) TAKES OVER -             
174400*                13/14 OF YESTERDAY'S AVERAGE PLUS 1/14 OF                
174500*                TODAY'S RAW GAIN OR LOSS.                                
174600                 COMPUTE WS-RSI-AVG-GAIN ROUNDED =                        
174700                     ((WS-RSI-AVG-GAIN * 13) +                            
174800                      (CD-CLOSE (IX) - WS-PREV-CLOSE)) / 14               
174900                 COMPUTE WS-RSI-AVG-LOSS ROUNDED =                        
175000                     (WS-RSI-AVG-LOSS * 13) / CTE-14                      
175100             END-IF                                                       
175200         ELSE                                                             
175300             ADD CTE-01      TO WS-RSI-RAMP-COUNT                         
175400             IF WS-RSI-RAMP-COUNT <= CTE-14                               
175500                 ADD WS-PREV-CLOSE TO WS-RSI-LOSS-SUM                     
175600                 SUBTRACT CD-CLOSE (IX) FROM WS-RSI-LOSS-SUM              
175700             ELSE                                                         
175800*                DOWN-DAY MIRROR OF THE GAIN BRANCH ABOVE.                
175900                 COMPUTE WS-RSI-AVG-GAIN ROUNDED =                        
176000                     (WS-RSI-AVG-GAIN * 13) / CTE-14                      
176100                 COMPUTE WS-RSI-AVG-LOSS ROUNDED =                        
176200                     ((WS-RSI-AVG-LOSS * 13) +                            
176300                      (WS-PREV-CLOSE - CD-CLOSE (IX)))                    
176400                      / CTE-14                                            
176500             END-IF                                                       
176600         END-IF                                                           
176700*                                                                         
176800         IF WS-RSI-RAMP-COUNT = CTE-14                                    
176900             COMPUTE WS-RSI-AVG-GAIN ROUNDED =                            
177000                 WS-RSI-GAIN-SUM / CTE-14                                 
177100             COMPUTE WS-RSI-AVG-LOSS ROUNDED =                            
177200                 WS-RSI-LOSS-SUM / CTE-14                                 
177300         END-IF                                                           
177400*                                                                         
177500         IF WS-RSI-RAMP-COUNT >= CTE-14                                   
177600*            A ZERO AVERAGE LOSS MEANS EVERY DAY IN THE                   
177700*            WINDOW WAS AN UP DAY - RS IS UNDEFINED (DIVIDE               
177800*            BY ZERO) SO RSI IS FORCED TO ITS CEILING VALUE               
177900*            OF 100 RATHER THAN LEFT AT WHATEVER STALE VALUE              
178000*            IT LAST HELD (RESEARCH DESK RULING, SR-97-0187).             
178100             IF WS-RSI-AVG-LOSS = ZERO                                    
178200                 MOVE CTE-100 TO WS-RSI-CUR                               
178300             ELSE                                                         
178400                 COMPUTE WS-RSI-CUR ROUNDED =                             
178500                     CTE-100 - (CTE-100 / (1 +                            
178600                     (WS-RSI-AVG-GAIN / WS-RSI-AVG-LOSS)))                
178700             END-IF                                                       
178800             SET RSI-DEF TO TRUE                                          
178900         END-IF                                                           
179000     END-IF                                                               
179100*                                                                         
179200     MOVE CD-CLOSE (IX) TO WS-PREV-CLOSE                                  
179300     SET PREV-CLOSE-DEF TO TRUE.                                          
179400 330100-ENDN-ROLL-RSI.                                                    
179500     EXIT.                                                                
179600*                                                                         
179700 330000-BEGN-SET-RSI-STATUS.                                              
179800*    FOUR-WAY BUCKET: THE TWO EXTREME BANDS TAKE PRIORITY                 
179900*    OVER THE MIDLINE SPLIT, SO A READING AT OR ABOVE 70 IS               
180000*    ALWAYS OVERBOUGHT REGARDLESS OF WHERE 50 SITS.                       
180100     IF RSI-DEF                                                           
180200         IF WS-RSI-CUR >= CTE-70                                          
180300             MOVE 'OVERBOUGHT' TO WS-RSI-STATUS                           
180400         ELSE                                                             
180500             IF WS-RSI-CUR <= CTE-30                                      
180600                 MOVE 'OVERSOLD  ' TO WS-RSI-STATUS                       
180700             ELSE                                                         
180800                 IF WS-RSI-CUR > CTE-50                                   
180900                     MOVE 'BULLISH   ' TO WS-RSI-STATUS                   
181000                 ELSE                                                     
181100                     MOVE 'BEARISH   ' TO WS-RSI-STATUS                   
181200                 END-IF                                                   
181300             END-IF                                                       
181400         END-IF                                                           
181500         MOVE WS-RSI-CUR TO WS-SO-RSI                                     
181600     ELSE                                                                 
181700         MOVE SPACES TO WS-RSI-STATUS                                     
181800         MOVE ZERO   TO WS-SO-RSI                                         
181900     END-IF                                                               
182000*    UNDEFINED RSI (FEWER THAN 15 CHANGES SEEN) GOES OUT AS               
182100*    SPACES/ZERO RATHER THAN A STALE OR DEFAULT VALUE.                    
182200     MOVE WS-RSI-STATUS TO WS-SO-RSI-STATUS.                              
182300 330000-ENDN-SET-RSI-STATUS.                                              
182400     EXIT.                                                                
182500*                                                                         
182600************************************************************              
182700* 340100 SERIES - BOLLINGER BANDS 20/2 (SPEC U1.6).  MID IS               
182800* TRAILING 20-DAY SMA, SIGMA IS THE POPULATION STANDARD DEVI              
182900* OF THE SAME WINDOW VIA NEWTON'S METHOD SQUARE ROOT (SQRT-E              
183000* THE SQUEEZE TEST COMPARES TODAY'S BANDWIDTH AGAINST THE 20              
183100* TRAILING AVERAGE OF BANDWIDTH, INCLUSIVE OF TODAY (SR-97-0              
183200************************************************************              
183300 340100-BEGN-ROLL-BOLLINGER.                                              
183400     IF IX >= CTE-20                                                      
183500         COMPUTE WS-WINDOW-START = IX - CTE-19                            
183600         MOVE ZERO TO WS-BB-VARIANCE                                      
183700*        MIDLINE FIRST (340200), THEN VARIANCE AGAINST THAT               
183800*        SAME MIDLINE (340300) - THE WINDOW HAS TO BE WALKED              
183900*        TWICE BECAUSE THE VARIANCE FORMULA NEEDS THE MIDLINE             
184000*        AS AN INPUT.                                                     
184100         PERFORM 340200-BEGN-SUM-20-DAY-CLOSE                             
184200            THRU 340200-ENDN-SUM-20-DAY-CLOSE                             
184300         PERFORM 340300-BEGN-SUM-20-DAY-VARIANCE                          
184400            THRU 340300-ENDN-SUM-20-DAY-VARIANCE                          
184500*                                                                         
184600*        SIGMA = SQUARE ROOT OF VARIANCE, VIA THE SHARED                  
184700*        NEWTON'S-METHOD ROUTINE (NO SQRT INTRINSIC HERE).                
184800         MOVE WS-BB-VARIANCE TO WS-SQRT-ARG                               
184900         PERFORM 900100-BEGN-CALC-SQUARE-ROOT                             
185000            THRU 900100-ENDN-CALC-SQUARE-ROOT                             
185100         MOVE WS-SQRT-RESULT TO WS-BB-SIGMA                               
185200*                                                                         
185300         COMPUTE WS-BB-UPPER ROUNDED =                                    
185400             WS-BB-MID + (2 * WS-BB-SIGMA)                                
185500         COMPUTE WS-BB-LOWER ROUNDED =                                    
185600             WS-BB-MID - (2 * WS-BB-SIGMA)                                
185700*                                                                         
185800*        A FLAT BAND (ZERO SIGMA) MAKES PERCENT-B UNDEFINED -             
185900*        MIDPOINT VALUE 0.5 IS USED RATHER THAN DIVIDING BY               
186000*        ZERO, SAME GUARDED-DIVIDE PATTERN AS THE RSI ZERO-               
186100*        AVERAGE-LOSS CASE ABOVE.                                         
186200         IF WS-BB-UPPER = WS-BB-LOWER                                     
186300             MOVE CTE-0P5 TO WS-BB-PCTB                                   
186400         ELSE                                                             
186500             COMPUTE WS-BB-PCTB ROUNDED =                                 
186600                 (CD-CLOSE (IX) - WS-BB-LOWER) /                          
186700                 (WS-BB-UPPER - WS-BB-LOWER)                              
186800         END-IF                                                           
186900*                                                                         
187000         IF WS-BB-MID NOT = ZERO                                          
187100             COMPUTE WS-BB-BANDWIDTH ROUNDED =                            
187200           ((WS-BB-UPPER - WS-BB-LOWER) / WS-BB-MID)                      
187300              * CTE-100                                                   
187400         ELSE                                                             
187500             MOVE ZERO TO WS-BB-BANDWIDTH                                 
187600         END-IF                                                           
187700*                                                                         
187800         PERFORM 340400-BEGN-ROLL-BANDWIDTH-WINDOW                        
187900            THRU 340400-ENDN-ROLL-BANDWIDTH-WINDOW                        
188000*                                                                         
188100         SET BB-DEF TO TRUE                                               
188200     END-IF.                                                              
188300 340100-ENDN-ROLL-BOLLINGER.                                              
188400     EXIT.                                                                
188500*                                                                         
188600*                                                                         
188700*-----------------------------------------------------------              
188800* 340200 - ACCUMULATES THE 20-DAY CLOSE SUM FEEDING THE                   
188900* BOLLINGER MIDLINE, ONE ROW AT A TIME OVER THE TRAILING                  
189000* WINDOW, VIA THE 340210 HELPER BELOW.                                    
189100*-----------------------------------------------------------              
189200 340200-BEGN-SUM-20-DAY-CLOSE.                                            
189300     MOVE ZERO TO WS-BB-VARIANCE                                          
189400     COMPUTE WS-BB-MID ROUNDED = ZERO                                     
189500     PERFORM 340210-BEGN-ADD-CLOSE-TO-MID                                 
189600        THRU 340210-ENDN-ADD-CLOSE-TO-MID                                 
189700       VARYING JX FROM WS-WINDOW-START BY 1 UNTIL JX > IX                 
189800     COMPUTE WS-BB-MID ROUNDED = WS-BB-MID / CTE-20.                      
189900 340200-ENDN-SUM-20-DAY-CLOSE.                                            
190000     EXIT.                                                                
190100*                                                                         
190200*                                                                         
190300* HELPER - ADDS ONE CANDLE'S CLOSE TO THE RUNNING 20-DAY SUM.             
190400 340210-BEGN-ADD-CLOSE-TO-MID.                                            
190500     ADD CD-CLOSE (JX) TO WS-BB-MID.                                      
190600 340210-ENDN-ADD-CLOSE-TO-MID.                                            
190700     EXIT.                                                                
190800*                                                                         
190900*                                                                         
191000*-----------------------------------------------------------              
191100* 340300 - SECOND PASS OVER THE SAME 20-DAY WINDOW, THIS                  
191200* TIME ACCUMULATING SQUARED DEVIATION FROM THE MIDLINE JUST               
191300* COMPUTED, VIA THE 340310 HELPER BELOW.  A TWO-PASS                      
191400* CALCULATION IS UNAVOIDABLE HERE SINCE THE MIDLINE ITSELF                
191500* IS PART OF THE VARIANCE FORMULA.                                        
191600*-----------------------------------------------------------              
191700 340300-BEGN-SUM-20-DAY-VARIANCE.                                         
191800     MOVE ZERO TO WS-BB-VARIANCE                                          
191900     PERFORM 340310-BEGN-ADD-SQUARED-DIFF                                 
192000        THRU 340310-ENDN-ADD-SQUARED-DIFF                                 
192100       VARYING JX FROM WS-WINDOW-START BY 1 UNTIL JX > IX                 
192200     COMPUTE WS-BB-VARIANCE ROUNDED =                                     
192300         WS-BB-VARIANCE / CTE-20.                                         
192400 340300-ENDN-SUM-20-DAY-VARIANCE.                                         
192500     EXIT.                                                                
192600*                                                                         
192700*                                                                         
192800* HELPER - ADDS ONE CANDLE'S SQUARED DEVIATION FROM                       
192900* WS-BB-MID TO THE RUNNING VARIANCE SUM.                                  
193000 340310-BEGN-ADD-SQUARED-DIFF.                                            
193100     COMPUTE WS-BB-VARIANCE ROUNDED = WS-BB-VARIANCE +                    
193200         ((CD-CLOSE (JX) - WS-BB-MID) * (CD-CLOSE (JX) -                  
193300          WS-BB-MID)).                                                    
193400 340310-ENDN-ADD-SQUARED-DIFF.                                            
193500     EXIT.                                                                
193600*                                                                         
193700*-----------------------------------------------------------              
193800* 340400 - MAINTAINS THE 20-SLOT CIRCULAR BANDWIDTH BUFFER                
193900* USED BY THE SQUEEZE TEST (SPEC U1.6).  WS-BW-NEXT-SLOT                  
194000* WRAPS BACK TO 1 AFTER SLOT 20 RATHER THAN GROWING A                     
194100* SEPARATE OCCURS-DEPENDING-ON TABLE, SINCE ONLY THE LAST                 
194200* 20 BANDWIDTH READINGS ARE EVER NEEDED AT ONCE.                          
194300*-----------------------------------------------------------              
194400 340400-BEGN-ROLL-BANDWIDTH-WINDOW.                                       
194500*    CIRCULAR BUFFER - ADVANCE THE SLOT POINTER, WRAPPING                 
194600*    FROM 20 BACK TO 1 RATHER THAN GROWING THE TABLE.                     
194700     ADD CTE-01      TO WS-BW-NEXT-SLOT                                   
194800     IF WS-BW-NEXT-SLOT > CTE-20                                          
194900         MOVE 1 TO WS-BW-NEXT-SLOT                                        
195000     END-IF                                                               
195100*                                                                         
195200*    ONCE THE BUFFER IS FULL, THE SLOT BEING OVERWRITTEN                  
195300*    HOLDS THE OLDEST BANDWIDTH READING - BACK IT OUT OF THE              
195400*    RUNNING SUM BEFORE THE NEW VALUE OVERWRITES IT.                      
195500     IF WS-BW-SLOT-COUNT < CTE-20                                         
195600         ADD CTE-01      TO WS-BW-SLOT-COUNT                              
195700     ELSE                                                                 
195800         SUBTRACT BW-SLOT-VALUE (WS-BW-NEXT-SLOT)                         
195900             FROM WS-BW-SUM                                               
196000     END-IF                                                               
196100*                                                                         
196200     MOVE WS-BB-BANDWIDTH TO BW-SLOT-VALUE (WS-BW-NEXT-SLOT)              
196300     ADD WS-BB-BANDWIDTH TO WS-BW-SUM                                     
196400*                                                                         
196500  COMPUTE WS-BW-AVG ROUNDED = WS-BW-SUM / WS-BW-SLOT-COUNT                
196600*                                                                         
196700     IF WS-BB-BANDWIDTH NOT = ZERO                                        
196800        AND WS-BB-BANDWIDTH < (WS-BW-AVG * CTE-0P8)                       
196900         SET BB-SQUEEZE TO TRUE                                           
197000     ELSE                                                                 
197100         MOVE 'N' TO WS-BB-SQUEEZE-SW                                     
197200     END-IF.                                                              
197300 340400-ENDN-ROLL-BANDWIDTH-WINDOW.                                       
197400     EXIT.                                                                
197500*                                                                         
197600*                                                                         
197700*-----------------------------------------------------------              
197800* 340000 - BOLLINGER STATUS CLASSIFIER (SPEC U1.6), RUN                   
197900* ONCE AFTER THE FORWARD PASS.  CHECKS THE SQUEEZE CONDITION              
198000* FIRST, THEN %B AGAINST THE UPPER/LOWER BAND THRESHOLDS.                 
198100*-----------------------------------------------------------              
198200 340000-BEGN-SET-BB-STATUS.                                               
198300*    SQUEEZE OUTRANKS EVERYTHING ELSE - A NARROWING BAND IS A             
198400*    SETUP SIGNAL IN ITS OWN RIGHT, REGARDLESS OF WHERE %B                
198500*    HAPPENS TO SIT THAT DAY.                                             
198600     IF BB-DEF                                                            
198700         IF BB-SQUEEZE                                                    
198800             MOVE 'SQUEEZE   ' TO WS-BB-STATUS                            
198900         ELSE                                                             
199000             IF WS-BB-PCTB > 1                                            
199100                 MOVE 'OVERBOUGHT' TO WS-BB-STATUS                        
199200             ELSE                                                         
199300            IF WS-BB-PCTB NOT = ZERO AND WS-BB-PCTB < ZERO                
199400                     MOVE 'OVERSOLD  ' TO WS-BB-STATUS                    
199500                 ELSE                                                     
199600                     IF WS-BB-PCTB > CTE-0P8                              
199700                         MOVE 'ELEVATED  ' TO WS-BB-STATUS                
199800                     ELSE                                                 
199900                         IF WS-BB-PCTB NOT = ZERO                         
200000                            AND WS-BB-PCTB < CTE-0P2                      
200100                         MOVE 'LOW       ' TO WS-BB-STATUS                
200200                         ELSE                                             
200300                         MOVE 'NORMAL    ' TO WS-BB-STATUS                
200400                         END-IF                                           
200500                     END-IF                                               
200600                 END-IF                                                   
200700             END-IF                                                       
200800         END-IF                                                           
200900         MOVE WS-BB-PCTB TO WS-SO-BB-PCTB                                 
201000     ELSE                                                                 
201100         MOVE SPACES TO WS-BB-STATUS                                      
201200         MOVE ZERO   TO WS-SO-BB-PCTB                                     
201300     END-IF                                                               
201400     MOVE WS-BB-STATUS TO WS-SO-BB-STATUS.                                
201500 340000-ENDN-SET-BB-STATUS.                                               
201600     EXIT.                                                                
201700*                                                                         
201800************************************************************              
201900* 900100 SERIES - SQUARE ROOT BY NEWTON'S METHOD.  NO INTRIN              
202000* FUNCTION IS AVAILABLE - THIS ROUTINE IS SHARED BY ANY PARA              
202100* NEEDING A SQUARE ROOT (SR-98-0012).  ITERATES TO CONVERGEN              
202200* A MAXIMUM OF 20 PASSES, WHICHEVER COMES FIRST.                          
202300************************************************************              
202400*                                                                         
202500*-----------------------------------------------------------              
202600* 900100/900110 - NEWTON'S METHOD SQUARE ROOT, SHARED BY                  
202700* ANY CALLER NEEDING SIGMA FROM A VARIANCE (TODAY ONLY THE                
202800* BOLLINGER BAND WORK).  ITERATES UNTIL THE CHANGE IN THE                 
202900* ESTIMATE FALLS BELOW A SMALL DELTA OR THE ITERATION CAP                 
203000* IS HIT, WHICHEVER COMES FIRST - NO COMPILER SQRT FUNCTION               
203100* IS AVAILABLE ON THIS SHOP'S PLATFORM.                                   
203200*-----------------------------------------------------------              
203300 900100-BEGN-CALC-SQUARE-ROOT.                                            
203400     MOVE ZERO TO WS-SQRT-ITER                                            
203500*    A NEGATIVE OR ZERO VARIANCE SHOULD NEVER OCCUR                       
203600*    MATHEMATICALLY, BUT A DEGENERATE 20-DAY WINDOW OF                    
203700*    IDENTICAL CLOSES CAN ROUND TO EXACTLY ZERO - RETURN ZERO             
203800*    RATHER THAN LET NEWTON'S METHOD DIVIDE BY IT BELOW.                  
203900     IF WS-SQRT-ARG <= ZERO                                               
204000         MOVE ZERO TO WS-SQRT-RESULT                                      
204100     ELSE                                                                 
204200*        SEED THE ESTIMATE WITH THE ARGUMENT ITSELF - A CRUDE             
204300*        STARTING POINT, BUT THE ITERATION CONVERGES QUICKLY              
204400*        REGARDLESS OF THE SEED FOR THE MAGNITUDES INVOLVED               
204500*        HERE.  THE CTE-20 SAFETY CAP GUARANTEES THE LOOP                 
204600*        ENDS EVEN IF THE 0.00001 TOLERANCE IS NEVER MET.                 
204700         MOVE WS-SQRT-ARG TO WS-SQRT-RESULT                               
204800         PERFORM 900110-BEGN-SQRT-ITERATE                                 
204900            THRU 900110-ENDN-SQRT-ITERATE                                 
205000           UNTIL WS-SQRT-ITER > CTE-20                                    
205100     END-IF.                                                              
205200 900100-ENDN-CALC-SQUARE-ROOT.                                            
205300     EXIT.                                                                
205400*                                                                         
205500*                                                                         
205600* ONE NEWTON ITERATION: ESTIMATE = (ESTIMATE + ARG/ESTIMATE) / 2.         
205700 900110-BEGN-SQRT-ITERATE.                                                
205800     ADD CTE-01      TO WS-SQRT-ITER                                      
205900     MOVE WS-SQRT-RESULT TO WS-SQRT-PREV                                  
206000     COMPUTE WS-SQRT-RESULT ROUNDED =                                     
206100         (WS-SQRT-PREV + (WS-SQRT-ARG / WS-SQRT-PREV)) / 2                
206200     COMPUTE WS-SQRT-DELTA = WS-SQRT-RESULT - WS-SQRT-PREV                
206300     IF WS-SQRT-DELTA < ZERO                                              
206400         COMPUTE WS-SQRT-DELTA = ZERO - WS-SQRT-DELTA                     
206500     END-IF                                                               
206600     IF WS-SQRT-DELTA < 0.000010                                          
206700         MOVE 21 TO WS-SQRT-ITER                                          
206800     END-IF.                                                              
206900 900110-ENDN-SQRT-ITERATE.                                                
207000     EXIT.                                                                
207100*                                                                         
207200************************************************************              
207300* 360100 SERIES - ADX-14 (SPEC U1.8).  TRUE RANGE, +DM AND -              
207400* ARE COMPUTED PER DAY THEN WILDER-SMOOTHED (SPEC U1.7).  TH              
207500* SMOOTHED TRUE RANGE (WS-TR-SM) IS SHARED WITH THE ATR-14                
207600* CALCULATION IN THE 370000 SERIES BELOW - BOTH USE THE SAME              
207700* UNDERLYING SMOOTHED SERIES PER RESEARCH DESK DESIGN.                    
207800************************************************************              
207900 360100-BEGN-ROLL-ADX-DAY.                                                
208000*    TRUE RANGE AND DIRECTIONAL MOVEMENT ARE BOTH TWO-DAY                 
208100*    COMPARISONS - DAY 1 OF ANY SECURITY HAS NO PRIOR DAY TO              
208200*    COMPARE AGAINST, SO IT ONLY SEEDS THE WS-PREV-HIGH/-LOW              
208300*    AND WS-PREV-CLOSE-ADX FIELDS BELOW AND CONTRIBUTES                   
208400*    NOTHING TO THE INDICATOR ITSELF.                                     
208500     IF IX > 1                                                            
208600         PERFORM 360110-BEGN-CALC-TR-AND-DM                               
208700            THRU 360110-ENDN-CALC-TR-AND-DM                               
208800         PERFORM 360120-BEGN-SMOOTH-TR-AND-DM                             
208900            THRU 360120-ENDN-SMOOTH-TR-AND-DM                             
209000         IF TR-SM-DEF                                                     
209100             PERFORM 360130-BEGN-CALC-DI-AND-DX                           
209200                THRU 360130-ENDN-CALC-DI-AND-DX                           
209300             PERFORM 360140-BEGN-SMOOTH-ADX                               
209400                THRU 360140-ENDN-SMOOTH-ADX                               
209500         END-IF                                                           
209600     END-IF                                                               
209700     MOVE CD-HIGH (IX)  TO WS-PREV-HIGH                                   
209800     MOVE CD-LOW (IX)   TO WS-PREV-LOW                                    
209900     MOVE CD-CLOSE (IX) TO WS-PREV-CLOSE-ADX.                             
210000 360100-ENDN-ROLL-ADX-DAY.                                                
210100     EXIT.                                                                
210200*                                                                         
210300*                                                                         
210400*-----------------------------------------------------------              
210500* 360110 - PER-DAY TRUE RANGE, +DM AND -DM (SPEC U1.8/U1.9                
210600* INPUTS), FOLLOWED BY THE WILDER SMOOTHING AND, ONCE 14                  
210700* DAYS OF SMOOTHED DATA EXIST, THE DI/DX/ADX CALCULATION.                 
210800*-----------------------------------------------------------              
210900 360110-BEGN-CALC-TR-AND-DM.                                              
211000     PERFORM 360111-BEGN-CALC-TRUE-RANGE                                  
211100        THRU 360111-ENDN-CALC-TRUE-RANGE                                  
211200*                                                                         
211300     COMPUTE WS-DX-CUR = CD-HIGH (IX) - WS-PREV-HIGH                      
211400     COMPUTE WS-DOWN-MOVE-RAW = WS-PREV-LOW - CD-LOW (IX)                 
211500*                                                                         
211600     IF WS-DX-CUR > WS-DOWN-MOVE-RAW AND WS-DX-CUR > ZERO                 
211700         MOVE WS-DX-CUR TO WS-ADX-CUR                                     
211800     ELSE                                                                 
211900         MOVE ZERO TO WS-ADX-CUR                                          
212000     END-IF                                                               
212100*                                                                         
212200  IF WS-DOWN-MOVE-RAW > WS-DX-CUR                                         
212300     AND WS-DOWN-MOVE-RAW > ZERO                                          
212400         MOVE WS-DOWN-MOVE-RAW TO WS-DX-CUR                               
212500     ELSE                                                                 
212600         MOVE ZERO TO WS-DX-CUR                                           
212700     END-IF.                                                              
212800 360110-ENDN-CALC-TR-AND-DM.                                              
212900     EXIT.                                                                
213000*                                                                         
213100*                                                                         
213200* TRUE RANGE - GREATEST OF TODAY'S HIGH-LOW, HIGH LESS                    
213300* YESTERDAY'S CLOSE, OR YESTERDAY'S CLOSE LESS TODAY'S LOW.               
213400* REQ SR-03-0088 (RMENDEZ) - THIS PARAGRAPH USED TO STOP AT       SR030088
213500* THE HIGH-LOW LEG ONLY, SO AN OPENING GAP AGAINST YESTERDAY'S            
213600* CLOSE NEVER WIDENED THE RANGE.  ALL THREE LEGS ARE NOW                  
213700* COMPARED AND THE GREATEST CARRIED INTO WS-TR-SM.                        
213800 360111-BEGN-CALC-TRUE-RANGE.                                             
213900     COMPUTE WS-TR-SM = CD-HIGH (IX) - CD-LOW (IX)                        
214000     COMPUTE WS-TR-CAND = CD-HIGH (IX) - WS-PREV-CLOSE-ADX                
214100     IF WS-TR-CAND < ZERO                                                 
214200         COMPUTE WS-TR-CAND = ZERO - WS-TR-CAND                           
214300     END-IF                                                               
214400     IF WS-TR-CAND > WS-TR-SM                                             
214500         MOVE WS-TR-CAND TO WS-TR-SM                                      
214600     END-IF                                                               
214700     COMPUTE WS-TR-CAND = WS-PREV-CLOSE-ADX - CD-LOW (IX)                 
214800     IF WS-TR-CAND < ZERO                                                 
214900         COMPUTE WS-TR-CAND = ZERO - WS-TR-CAND                           
215000     END-IF                                                               
215100     IF WS-TR-CAND > WS-TR-SM                                             
215200         MOVE WS-TR-CAND TO WS-TR-SM                                      
215300     END-IF.                                                              
215400 360111-ENDN-CALC-TRUE-RANGE.                                             
215500     EXIT.                                                                
215600*                                                                         
215700*-----------------------------------------------------------              
215800* 360120 - THIS PARAGRAPH USES THE GENERIC WILDER SMOOTHING               
215900* (SPEC U1.7): FOR THE FIRST 14 ELEMENTS THE SMOOTHED SERIES              
216000* RUNNING SIMPLE SUM; ON THE 14TH DAY IT BECOMES A MEAN; FRO              
216100* 15TH DAY ON, RESULT(I) = RESULT(I-1) - RESULT(I-1)/14 + VA              
216200*-----------------------------------------------------------              
216300*                                                                         
216400* WILDER SMOOTHING OF TR/+DM/-DM (SPEC U1.7) - SIMPLE SUM                 
216500* FOR THE FIRST 14 DAYS, THEN THE (PRIOR*13 + TODAY)/14                   
216600* RECURRENCE THEREAFTER, SAME PATTERN AS THE RSI AVERAGES.                
216700 360120-BEGN-SMOOTH-TR-AND-DM.                                            
216800*    WS-SQRT-ARG AND WS-SQRT-DELTA ARE BORROWED HERE AS PLAIN             
216900*    SCRATCH FIELDS - NO SQUARE ROOT IS ACTUALLY BEING TAKEN              
217000*    IN THIS PARAGRAPH.  THEY BELONG TO THE SHARED WS-SQRT-               
217100*    WORK GROUP RATHER THAN A ONE-OFF LOCAL FIELD SINCE THIS              
217200*    SHOP REUSES A GENERAL SCRATCH AREA RATHER THAN DECLARING             
217300*    A NEW WORKING FIELD FOR EVERY TEMPORARY VALUE.                       
217400*    WS-TR-SM CURRENTLY HOLDS TODAY'S RAW TRUE RANGE (SEE 36              
217500*    - CAPTURE IT, THEN APPLY THE SMOOTHING RECURRENCE.                   
217600     MOVE WS-TR-SM TO WS-SQRT-ARG                                         
217700     ADD CTE-01      TO WS-TR-DM-COUNT                                    
217800*                                                                         
217900     IF WS-TR-DM-COUNT <= CTE-14                                          
218000         IF WS-TR-DM-COUNT = 1                                            
218100             MOVE WS-SQRT-ARG    TO WS-TR-SM                              
218200             MOVE WS-ADX-CUR     TO WS-PLUS-DM-SM                         
218300             MOVE WS-DX-CUR      TO WS-MINUS-DM-SM                        
218400         ELSE                                                             
218500             ADD WS-SQRT-ARG     TO WS-TR-SM                              
218600             ADD WS-ADX-CUR      TO WS-PLUS-DM-SM                         
218700             ADD WS-DX-CUR       TO WS-MINUS-DM-SM                        
218800         END-IF                                                           
218900*        RAMP-IN VALUE ON THE FINAL RAMP DAY IS A RUNNING ME              
219000*        NOT A RAW SUM - CONVERT BEFORE THE RECURRENCE TAKES              
219100*        (SPEC U1.7).                                                     
219200         IF WS-TR-DM-COUNT = CTE-14                                       
219300             COMPUTE WS-TR-SM ROUNDED = WS-TR-SM / CTE-14                 
219400        COMPUTE WS-PLUS-DM-SM ROUNDED =                                   
219500            WS-PLUS-DM-SM / CTE-14                                        
219600      COMPUTE WS-MINUS-DM-SM ROUNDED =                                    
219700          WS-MINUS-DM-SM / CTE-14                                         
219800             SET TR-SM-DEF TO TRUE                                        
219900         END-IF                                                           
220000     ELSE                                                                 
220100         COMPUTE WS-TR-SM ROUNDED =                                       
220200             WS-TR-SM - (WS-TR-SM / CTE-14) + WS-SQRT-ARG                 
220300         COMPUTE WS-PLUS-DM-SM ROUNDED =                                  
220400         WS-PLUS-DM-SM - (WS-PLUS-DM-SM / CTE-14)                         
220500         + WS-ADX-CUR                                                     
220600         COMPUTE WS-MINUS-DM-SM ROUNDED =                                 
220700        WS-MINUS-DM-SM - (WS-MINUS-DM-SM / CTE-14)                        
220800        + WS-DX-CUR                                                       
220900     END-IF.                                                              
221000 360120-ENDN-SMOOTH-TR-AND-DM.                                            
221100     EXIT.                                                                
221200*                                                                         
221300*                                                                         
221400* +DI/-DI FROM THE SMOOTHED +DM/-DM AGAINST SMOOTHED TR,                  
221500* THEN DX FROM THE ABSOLUTE DIFFERENCE OF +DI AND -DI OVER                
221600* THEIR SUM.                                                              
221700 360130-BEGN-CALC-DI-AND-DX.                                              
221800     IF WS-TR-SM = ZERO                                                   
221900         MOVE ZERO TO WS-PLUS-DI                                          
222000         MOVE ZERO TO WS-MINUS-DI                                         
222100     ELSE                                                                 
222200         COMPUTE WS-PLUS-DI ROUNDED =                                     
222300             (WS-PLUS-DM-SM / WS-TR-SM) * CTE-100                         
222400         COMPUTE WS-MINUS-DI ROUNDED =                                    
222500             (WS-MINUS-DM-SM / WS-TR-SM) * CTE-100                        
222600     END-IF                                                               
222700*                                                                         
222800     COMPUTE WS-SQRT-DELTA = WS-PLUS-DI - WS-MINUS-DI                     
222900     IF WS-SQRT-DELTA < ZERO                                              
223000         COMPUTE WS-SQRT-DELTA = ZERO - WS-SQRT-DELTA                     
223100     END-IF                                                               
223200*                                                                         
223300     IF (WS-PLUS-DI + WS-MINUS-DI) = ZERO                                 
223400         MOVE ZERO TO WS-DX-CUR                                           
223500     ELSE                                                                 
223600         COMPUTE WS-DX-CUR ROUNDED =                                      
223700        (WS-SQRT-DELTA / (WS-PLUS-DI + WS-MINUS-DI))                      
223800        * CTE-100                                                         
223900     END-IF.                                                              
224000 360130-ENDN-CALC-DI-AND-DX.                                              
224100     EXIT.                                                                
224200*                                                                         
224300*                                                                         
224400* ADX ITSELF IS THE WILDER SMOOTHING OF THE DX SERIES -                   
224500* SAME SIMPLE-AVERAGE-THEN-RECURRENCE PATTERN ONE LEVEL UP.               
224600 360140-BEGN-SMOOTH-ADX.                                                  
224700     ADD CTE-01      TO WS-DX-COUNT                                       
224800     IF WS-DX-COUNT <= CTE-14                                             
224900         ADD WS-DX-CUR TO WS-ADX-SUM                                      
225000         IF WS-DX-COUNT = CTE-14                                          
225100             COMPUTE WS-ADX-CUR ROUNDED =                                 
225200                 WS-ADX-SUM / CTE-14                                      
225300             SET ADX-DEF TO TRUE                                          
225400         END-IF                                                           
225500     ELSE                                                                 
225600         COMPUTE WS-ADX-CUR ROUNDED =                                     
225700             ((WS-ADX-CUR * 13) + WS-DX-CUR) / CTE-14                     
225800     END-IF.                                                              
225900 360140-ENDN-SMOOTH-ADX.                                                  
226000     EXIT.                                                                
226100*                                                                         
226200*                                                                         
226300*-----------------------------------------------------------              
226400* 360000 - ADX TREND-STRENGTH CLASSIFIER (SPEC U1.8), RUN                 
226500* ONCE AFTER THE FORWARD PASS AGAINST THE FINAL ADX VALUE.                
226600*-----------------------------------------------------------              
226700 360000-BEGN-SET-ADX-STATUS.                                              
226800*    THE 28-CANDLE FLOOR (WAS 27, CORRECTED PER SR-00-0119)               
226900*    ENSURES 14 DAYS OF SMOOTHED TR/DM PLUS A FURTHER 14 DAYS             
227000*    OF DX SMOOTHING HAVE BOTH HAD A CHANCE TO COMPLETE.                  
227100     IF ADX-DEF AND WS-CD-COUNT >= CTE-28                                 
227200         IF WS-ADX-CUR >= CTE-25                                          
227300             MOVE 'STRONG  ' TO WS-ADX-STATUS                             
227400         ELSE                                                             
227500             IF WS-ADX-CUR >= CTE-20                                      
227600                 MOVE 'MODERATE' TO WS-ADX-STATUS                         
227700             ELSE                                                         
227800                 MOVE 'WEAK    ' TO WS-ADX-STATUS                         
227900             END-IF                                                       
228000         END-IF                                                           
228100         MOVE WS-ADX-CUR TO WS-SO-ADX                                     
228200     ELSE                                                                 
228300         MOVE SPACES TO WS-ADX-STATUS                                     
228400         MOVE ZERO   TO WS-SO-ADX                                         
228500     END-IF                                                               
228600     MOVE WS-ADX-STATUS TO WS-SO-ADX-STATUS.                              
228700 360000-ENDN-SET-ADX-STATUS.                                              
228800     EXIT.                                                                
228900*                                                                         
229000*-----------------------------------------------------------              
229100* 370000 - ATR / ATR-PERCENT CLASSIFIER (SPEC U1.9).  ATR                 
229200* ITSELF IS JUST THE SMOOTHED TRUE RANGE CARRIED OVER FROM                
229300* THE ADX WORK GROUP - NO SEPARATE ROLL-FORWARD PASS NEEDED.              
229400*-----------------------------------------------------------              
229500 370000-BEGN-SET-ATR-STATUS.                                              
229600     IF TR-SM-DEF                                                         
229700         MOVE WS-TR-SM TO WS-ATR-CUR                                      
229800         SET ATR-DEF TO TRUE                                              
229900*        ATR-PERCENT EXPRESSES THE SAME VOLATILITY MEASURE AS             
230000*        A PERCENT OF THE MOST RECENT CLOSE SO IT CAN BE                  
230100*        COMPARED ACROSS SECURITIES OF VERY DIFFERENT PRICE.              
230200         IF CD-CLOSE (WS-CD-COUNT) NOT = ZERO                             
230300             COMPUTE WS-ATR-PCT ROUNDED =                                 
230400                 (WS-ATR-CUR / CD-CLOSE (WS-CD-COUNT))                    
230500                 * CTE-100                                                
230600         ELSE                                                             
230700             MOVE ZERO TO WS-ATR-PCT                                      
230800         END-IF                                                           
230900         IF WS-ATR-PCT > CTE-03                                           
231000             MOVE 'HIGH  ' TO WS-ATR-STATUS                               
231100         ELSE                                                             
231200             IF WS-ATR-PCT < CTE-1P5                                      
231300                 MOVE 'LOW   ' TO WS-ATR-STATUS                           
231400             ELSE                                                         
231500                 MOVE 'NORMAL' TO WS-ATR-STATUS                           
231600             END-IF                                                       
231700         END-IF                                                           
231800         MOVE WS-ATR-CUR TO WS-SO-ATR                                     
231900         MOVE WS-ATR-PCT TO WS-SO-ATR-PCT                                 
232000     ELSE                                                                 
232100         MOVE SPACES TO WS-ATR-STATUS                                     
232200         MOVE ZERO   TO WS-SO-ATR                                         
232300         MOVE ZERO   TO WS-SO-ATR-PCT                                     
232400     END-IF                                                               
232500     MOVE WS-ATR-STATUS TO WS-SO-ATR-STATUS.                              
232600 370000-ENDN-SET-ATR-STATUS.                                              
232700     EXIT.                                                                
232800*                                                                         
232900************************************************************              
233000* 380000 SERIES - 20-DAY VOLUME RATIO (SPEC U1.10).  TODAY'S              
233100* VOLUME DIVIDED BY THE TRAILING 20-DAY AVERAGE VOLUME, TODA              
233200* DAY INCLUDED IN THE AVERAGE.                                            
233300************************************************************              
233400 380000-BEGN-CALC-VOLUME-RATIO.                                           
233500*    UNLIKE THE SMA/BOLLINGER ROLLS ABOVE, THE VOLUME RATIO               
233600*    IS ONLY EVER NEEDED ON THE LAST DAY OF THE GROUP, SO IT              
233700*    IS CALCULATED ONCE HERE AFTER THE FORWARD PASS RATHER                
233800*    THAN MAINTAINED AS A RUNNING WINDOW SUM DAY BY DAY.                  
233900     IF WS-CD-COUNT >= CTE-20                                             
234000         COMPUTE WS-WINDOW-START = WS-CD-COUNT - CTE-19                   
234100         MOVE ZERO TO WS-VOL-AVG                                          
234200         PERFORM 380100-BEGN-SUM-20-DAY-VOLUME                            
234300            THRU 380100-ENDN-SUM-20-DAY-VOLUME                            
234400           VARYING JX FROM WS-WINDOW-START BY 1                           
234500             UNTIL JX > WS-CD-COUNT                                       
234600         COMPUTE WS-VOL-AVG ROUNDED = WS-VOL-AVG / CTE-20                 
234700*                                                                         
234800*        A ZERO 20-DAY AVERAGE (NO VOLUME AT ALL OVER THE                 
234900*        WINDOW) WOULD DIVIDE BY ZERO BELOW - RATIO 1 READS               
235000*        AS "TODAY IS TYPICAL" RATHER THAN LEAVING THE FIELD              
235100*        UNDEFINED ON A DEAD-VOLUME SECURITY.                             
235200         IF WS-VOL-AVG = ZERO                                             
235300             MOVE 1 TO WS-VOL-RATIO                                       
235400         ELSE                                                             
235500             COMPUTE WS-VOL-RATIO ROUNDED =                               
235600                 CD-VOLUME (WS-CD-COUNT) / WS-VOL-AVG                     
235700         END-IF                                                           
235800*                                                                         
235900         IF WS-VOL-RATIO > CTE-1P5                                        
236000             MOVE 'HIGH    ' TO WS-VOL-STATUS                             
236100         ELSE                                                             
236200             IF WS-VOL-RATIO < CTE-0P5                                    
236300                 MOVE 'LOW     ' TO WS-VOL-STATUS                         
236400             ELSE                                                         
236500                 MOVE 'NORMAL  ' TO WS-VOL-STATUS                         
236600             END-IF                                                       
236700         END-IF                                                           
236800         MOVE WS-VOL-RATIO  TO WS-SO-VOL-RATIO                            
236900     ELSE                                                                 
237000         MOVE SPACES TO WS-VOL-STATUS                                     
237100         MOVE ZERO   TO WS-SO-VOL-RATIO                                   
237200     END-IF                                                               
237300     MOVE WS-VOL-STATUS TO WS-SO-VOL-STATUS.                              
237400 380000-ENDN-CALC-VOLUME-RATIO.                                           
237500     EXIT.                                                                
237600*                                                                         
237700*                                                                         
237800* HELPER - ACCUMULATES THE TRAILING 20-DAY VOLUME SUM FEEDING             
237900* THE VOLUME RATIO (SPEC U1.10).                                          
238000 380100-BEGN-SUM-20-DAY-VOLUME.                                           
238100     ADD CD-VOLUME (JX) TO WS-VOL-AVG.                                    
238200 380100-ENDN-SUM-20-DAY-VOLUME.                                           
238300     EXIT.                                                                
238400*                                                                         
238500************************************************************              
238600* 410000 THROUGH 450000 SERIES - U2 COMPOSITE SCORE CHECKS.               
238700* SCORE STARTS AT 50 AND EACH CHECK BELOW ADDS OR SUBTRACTS               
238800* POINTS AND BUMPS THE FULFILLED/TOTAL COUNTERS USED FOR THE              
238900* FULFILLMENT-RATE FIELD (SPEC U2 COMPOSITE SIGNAL SCORE).                
239000************************************************************              
239100*                                                                         
239200*-----------------------------------------------------------              
239300* 410000 SERIES - U2 COMPOSITE SCORER, RULE 1 OF 5: MOVING-               
239400* AVERAGE POSITION AND RECENT CROSS (SPEC U2 RULE 1).  EACH               
239500* 4NN000 PARAGRAPH IN THIS SERIES FOLLOWS THE SAME SHAPE -                
239600* TEST WHETHER THE UNDERLYING INDICATOR IS EVEN DEFINED YET,              
239700* AND IF SO ADD OR SUBTRACT POINTS AND BUMP THE FULFILLED/                
239800* TOTAL COUNTERS.                                                         
239900*-----------------------------------------------------------              
240000 410000-BEGN-SCORE-MA-CROSS.                                              
240100     IF SMA50-DEF AND SMA200-DEF                                          
240200*        BOTH MOVING AVERAGES HAVE TO BE DEFINED BEFORE THIS              
240300*        RULE COUNTS TOWARD THE FULFILLMENT RATE - A SHORT-               
240400*        HISTORY SECURITY WITHOUT 200 CANDLES SIMPLY SKIPS IT.            
240500         ADD CTE-01      TO WS-SCORE-TOTAL                                
240600         IF WS-MA-POSITION = 'ABOVE'                                      
240700             ADD CTE-10 TO WS-SCORE                                       
240800             ADD CTE-01      TO WS-SCORE-FULFILLED                        
240900         ELSE                                                             
241000             SUBTRACT CTE-10 FROM WS-SCORE                                
241100         END-IF                                                           
241200*                                                                         
241300*        A CROSS INSIDE THE LAST 30 DAYS EARNS AN ADDITIONAL              
241400*        10 POINTS EITHER WAY - GOLDEN ADDS, DEAD SUBTRACTS -             
241500*        ON TOP OF THE PLAIN POSITION CHECK ABOVE.                        
241600         IF WS-LAST-CROSS NOT = 'NONE  '                                  
241700            AND WS-DAYS-SINCE-CROSS < CTE-30                              
241800             IF WS-LAST-CROSS = 'GOLDEN'                                  
241900                 ADD CTE-10 TO WS-SCORE                                   
242000             ELSE                                                         
242100                 SUBTRACT CTE-10 FROM WS-SCORE                            
242200             END-IF                                                       
242300         END-IF                                                           
242400     END-IF.                                                              
242500 410000-ENDN-SCORE-MA-CROSS.                                              
242600     EXIT.                                                                
242700*                                                                         
242800*-----------------------------------------------------------              
242900* 420000 - U2 RULE 2: RSI OVERBOUGHT/OVERSOLD, EVALUATED                  
243000* DIRECTLY ON THE CURRENT RSI VALUE RATHER THAN ON A STATUS               
243100* BUCKET (SPEC U2 RULE 2).                                                
243200*-----------------------------------------------------------              
243300 420000-BEGN-SCORE-RSI.                                                   
243400     IF RSI-DEF                                                           
243500         ADD CTE-01      TO WS-SCORE-TOTAL                                
243600*        OVERSOLD SCORES BULLISH (+5), OVERBOUGHT SCORES                  
243700*        BEARISH (-5); IN BETWEEN, ABOVE THE RSI-50 MIDLINE               
243800*        IS A WEAKER BULLISH TILT (+3) AND BELOW IT A WEAKER              
243900*        BEARISH TILT (-3).                                               
244000         IF WS-RSI-CUR <= CTE-30                                          
244100             ADD CTE-05 TO WS-SCORE                                       
244200             ADD CTE-01      TO WS-SCORE-FULFILLED                        
244300         ELSE                                                             
244400             IF WS-RSI-CUR >= CTE-70                                      
244500                 SUBTRACT CTE-05 FROM WS-SCORE                            
244600             ELSE                                                         
244700                 IF WS-RSI-CUR > CTE-50                                   
244800                     ADD CTE-03 TO WS-SCORE                               
244900                     ADD CTE-01      TO WS-SCORE-FULFILLED                
245000                 ELSE                                                     
245100                     SUBTRACT CTE-03 FROM WS-SCORE                        
245200                 END-IF                                                   
245300             END-IF                                                       
245400         END-IF                                                           
245500     END-IF.                                                              
245600 420000-ENDN-SCORE-RSI.                                                   
245700     EXIT.                                                                
245800*                                                                         
245900*                                                                         
246000*-----------------------------------------------------------              
246100* 430000 - U2 RULE 3: MACD BULLISH/BEARISH STATUS                         
246200* (SPEC U2 RULE 3).                                                       
246300*-----------------------------------------------------------              
246400 430000-BEGN-SCORE-MACD.                                                  
246500*    GATED ON THE HISTOGRAM BEING DEFINED, NOT JUST THE MACD              
246600*    LINE ITSELF - THE STATUS CLASSIFIER AT 325000 CANNOT                 
246700*    CALL BULLISH/BEARISH WITHOUT A PRIOR-DAY HISTOGRAM TO                
246800*    COMPARE AGAINST, SO NEITHER CAN THIS RULE.                           
246900     IF MACD-HIST-DEF                                                     
247000         ADD CTE-01      TO WS-SCORE-TOTAL                                
247100         IF WS-MACD-STATUS = 'BULLISH   '                                 
247200             ADD CTE-10 TO WS-SCORE                                       
247300             ADD CTE-01      TO WS-SCORE-FULFILLED                        
247400         ELSE                                                             
247500             IF WS-MACD-STATUS = 'BEARISH   '                             
247600                 SUBTRACT CTE-10 FROM WS-SCORE                            
247700             END-IF                                                       
247800         END-IF                                                           
247900     END-IF.                                                              
248000 430000-ENDN-SCORE-MACD.                                                  
248100     EXIT.                                                                
248200*                                                                         
248300*                                                                         
248400*-----------------------------------------------------------              
248500* 440000 - U2 RULE 4: BOLLINGER %B POSITION                               
248600* (SPEC U2 RULE 4).                                                       
248700*-----------------------------------------------------------              
248800 440000-BEGN-SCORE-BOLLINGER.                                             
248900*    OVERSOLD (AT OR BELOW THE LOWER BAND) EARNS POINTS AS A              
249000*    MEAN-REVERSION BUY SIGNAL; OVERBOUGHT LOSES THEM THE                 
249100*    SAME WAY - A MIDLINE READING FIRES THE TOTAL COUNTER                 
249200*    WITHOUT MOVING THE SCORE EITHER DIRECTION.                           
249300     IF BB-DEF                                                            
249400         ADD CTE-01      TO WS-SCORE-TOTAL                                
249500         IF WS-BB-STATUS = 'OVERSOLD  '                                   
249600             ADD CTE-05 TO WS-SCORE                                       
249700             ADD CTE-01      TO WS-SCORE-FULFILLED                        
249800         ELSE                                                             
249900             IF WS-BB-STATUS = 'OVERBOUGHT'                               
250000                 SUBTRACT CTE-05 FROM WS-SCORE                            
250100             END-IF                                                       
250200         END-IF                                                           
250300     END-IF.                                                              
250400 440000-ENDN-SCORE-BOLLINGER.                                             
250500     EXIT.                                                                
250600*                                                                         
250700*                                                                         
250800*-----------------------------------------------------------              
250900* 450000 - U2 RULE 5: ADX TREND STRENGTH GATE                             
251000* (SPEC U2 RULE 5).                                                       
251100*-----------------------------------------------------------              
251200 450000-BEGN-SCORE-ADX.                                                   
251300*    ADX IS A GATE, NOT A DIRECTIONAL CALL - IT ONLY EVER                 
251400*    ADDS POINTS (STRONG TREND SUPPORTS WHATEVER DIRECTION                
251500*    THE OTHER FOUR RULES ALREADY LEAN), NEVER SUBTRACTS.                 
251600     IF ADX-DEF AND WS-CD-COUNT >= CTE-28                                 
251700         ADD CTE-01      TO WS-SCORE-TOTAL                                
251800         IF WS-ADX-STATUS = 'STRONG  '                                    
251900             ADD CTE-05 TO WS-SCORE                                       
252000             ADD CTE-01      TO WS-SCORE-FULFILLED                        
252100         END-IF                                                           
252200     END-IF.                                                              
252300 450000-ENDN-SCORE-ADX.                                                   
252400     EXIT.                                                                
252500*                                                                         
252600*-----------------------------------------------------------              
252700* 460000 - FINAL COMPOSITE ARITHMETIC (SPEC U2 FINAL RULES):              
252800* CLAMP THE RUNNING SCORE TO 0-100, MAP THE CLAMPED SCORE TO              
252900* ITS FIVE-WAY STATUS BUCKET, AND COMPUTE THE FULFILLMENT                 
253000* RATE AS A PERCENT OF THE FIVE RULES THAT WERE ABLE TO FIRE.             
253100*-----------------------------------------------------------              
253200 460000-BEGN-FINISH-SCORE.                                                
253300*    THE RUNNING SCORE CAN WALK OUTSIDE 0-100 IF SEVERAL                  
253400*    RULES LINE UP THE SAME DIRECTION - CLAMP BEFORE ANYTHING             
253500*    DOWNSTREAM (STATUS BUCKET, DASHBOARD DISPLAY) SEES IT.               
253600     IF WS-SCORE < ZERO                                                   
253700         MOVE ZERO TO WS-SCORE                                            
253800     END-IF                                                               
253900     IF WS-SCORE > CTE-100                                                
254000         MOVE CTE-100 TO WS-SCORE                                         
254100     END-IF                                                               
254200     MOVE WS-SCORE TO WS-SCORE-FINAL                                      
254300*                                                                         
254400*    FIVE-WAY STATUS BUCKET - THRESHOLDS PER THE RESEARCH                 
254500*    DESK'S ORIGINAL SCORING MEMO (SR-95-0018).                           
254600     IF WS-SCORE-FINAL >= CTE-75                                          
254700         MOVE 'BULLISH   ' TO WS-OVERALL-STATUS                           
254800     ELSE                                                                 
254900         IF WS-SCORE-FINAL >= CTE-60                                      
255000             MOVE 'POSITIVE  ' TO WS-OVERALL-STATUS                       
255100         ELSE                                                             
255200             IF WS-SCORE-FINAL <= CTE-25                                  
255300                 MOVE 'BEARISH   ' TO WS-OVERALL-STATUS                   
255400             ELSE                                                         
255500                 IF WS-SCORE-FINAL <= CTE-40                              
255600                     MOVE 'NEGATIVE  ' TO WS-OVERALL-STATUS               
255700                 ELSE                                                     
255800                     MOVE 'NEUTRAL   ' TO WS-OVERALL-STATUS               
255900                 END-IF                                                   
256000             END-IF                                                       
256100         END-IF                                                           
256200     END-IF                                                               
256300*                                                                         
256400*    FULFILLMENT RATE IS WHAT PERCENT OF THE FIVE RULES ABOVE             
256500*    WERE ABLE TO FIRE AT ALL (ZERO TOTAL ONLY HAPPENS IF                 
256600*    NONE OF SMA/RSI/MACD/BOLLINGER/ADX EVER BECAME DEFINED -             
256700*    A VERY SHORT-HISTORY SECURITY THAT STILL CLEARED THE                 
256800*    30-CANDLE INSUFFICIENT-DATA GATE).                                   
256900     IF WS-SCORE-TOTAL = ZERO                                             
257000         MOVE ZERO TO WS-SCORE-FULFILL-RATE                               
257100     ELSE                                                                 
257200         COMPUTE WS-SCORE-FULFILL-RATE ROUNDED =                          
257300             (WS-SCORE-FULFILLED / WS-SCORE-TOTAL) * CTE-100              
257400     END-IF.                                                              
257500 460000-ENDN-FINISH-SCORE.                                                
257600     EXIT.                                                                
257700*                                                                         
257800*                                                                         
257900* COPIES THE FINISHED COMPOSITE FIELDS INTO WS-SIGNAL-OUT                 
258000* FOR THE EVENTUAL WRITE AT 235000-BEGN-WRITE-SIGNAL-REC.                 
258100 470000-BEGN-MOVE-SCORE-OUTPUT.                                           
258200     MOVE WS-SCORE-FINAL         TO WS-SO-SCORE                           
258300     MOVE WS-OVERALL-STATUS      TO WS-SO-STATUS                          
258400     MOVE WS-SCORE-FULFILL-RATE  TO WS-SO-FULFILL-RATE                    
258500     MOVE WS-SCORE-FULFILLED     TO WS-SO-FULFILLED                       
258600     MOVE WS-SCORE-TOTAL         TO WS-SO-TOTAL.                          
258700 470000-ENDN-MOVE-SCORE-OUTPUT.                                           
258800     EXIT.                                                                
258900*                                                                         
259000*-----------------------------------------------------------              
259100* 290000 SERIES - END-OF-JOB CONTROL REPORT (SPEC U3 STEP 4               
259200* / REPORTS).  ONE-LEVEL RUN TOTALS ONLY, NO CONTROL BREAKS,              
259300* PRINTED IN THE ORDER OPS ASKED FOR WHEN THIS REPORT WAS                 
259400* FIRST STOOD UP.                                                         
259500*-----------------------------------------------------------              
259600 290000-BEGN-PRINT-CONTROL-RPT.                                           
259700     WRITE CR-REPORT-LINE FROM WS-RPT-TITLE-LINE                          
259800     MOVE SPACES TO CR-REPORT-LINE                                        
259900     WRITE CR-REPORT-LINE                                                 
260000*                                                                         
260100*    VOLUME/THROUGHPUT COUNTERS - HOW MUCH OF THE TWO INPUT               
260200*    FILES THIS RUN ACTUALLY CONSUMED.                                    
260300     MOVE 'SECURITIES READ FROM UNIVERSE FILE . . .'                      
260400         TO WS-RPT-LABEL                                                  
260500     MOVE WS-TOT-UNIVERSE-READ TO WS-RPT-VALUE                            
260600     WRITE CR-REPORT-LINE FROM WS-RPT-DETAIL-LINE                         
260700*                                                                         
260800     MOVE 'CANDLE RECORDS READ . . . . . . . . . .'                       
260900         TO WS-RPT-LABEL                                                  
261000     MOVE WS-TOT-CANDLES-READ TO WS-RPT-VALUE                             
261100     WRITE CR-REPORT-LINE FROM WS-RPT-DETAIL-LINE                         
261200*                                                                         
261300     MOVE 'SIGNAL RECORDS WRITTEN . . . . . . . . .'                      
261400         TO WS-RPT-LABEL                                                  
261500     MOVE WS-TOT-SIGNALS-WRITTEN TO WS-RPT-VALUE                          
261600     WRITE CR-REPORT-LINE FROM WS-RPT-DETAIL-LINE                         
261700*                                                                         
261800     MOVE 'INSUFFICIENT-DATA ERRORS . . . . . . . .'                      
261900         TO WS-RPT-LABEL                                                  
262000     MOVE WS-TOT-ERRORS TO WS-RPT-VALUE                                   
262100     WRITE CR-REPORT-LINE FROM WS-RPT-DETAIL-LINE                         
262200*                                                                         
262300     MOVE SPACES TO CR-REPORT-LINE                                        
262400     WRITE CR-REPORT-LINE                                                 
262500*                                                                         
262600*    STATUS-BUCKET COUNTERS - SHOULD SUM TO WS-TOT-SIGNALS-               
262700*    WRITTEN LESS WS-TOT-ERRORS, SINCE AN ERROR RECORD NEVER              
262800*    BUMPS A BUCKET (SEE 295000-BEGN-BUMP-STATUS-BUCKET).                 
262900     MOVE 'BULLISH SIGNALS . . . . . . . . . . . .'                       
263000         TO WS-RPT-LABEL                                                  
263100     MOVE WS-TOT-BULLISH TO WS-RPT-VALUE                                  
263200     WRITE CR-REPORT-LINE FROM WS-RPT-DETAIL-LINE                         
263300*                                                                         
263400     MOVE 'POSITIVE SIGNALS  . . . . . . . . . . .'                       
263500         TO WS-RPT-LABEL                                                  
263600     MOVE WS-TOT-POSITIVE TO WS-RPT-VALUE                                 
263700     WRITE CR-REPORT-LINE FROM WS-RPT-DETAIL-LINE                         
263800*                                                                         
263900     MOVE 'NEUTRAL SIGNALS . . . . . . . . . . . .'                       
264000         TO WS-RPT-LABEL                                                  
264100     MOVE WS-TOT-NEUTRAL TO WS-RPT-VALUE                                  
264200     WRITE CR-REPORT-LINE FROM WS-RPT-DETAIL-LINE                         
264300*                                                                         
264400     MOVE 'NEGATIVE SIGNALS  . . . . . . . . . . .'                       
264500         TO WS-RPT-LABEL                                                  
264600     MOVE WS-TOT-NEGATIVE TO WS-RPT-VALUE                                 
264700     WRITE CR-REPORT-LINE FROM WS-RPT-DETAIL-LINE                         
264800*                                                                         
264900     MOVE 'BEARISH SIGNALS . . . . . . . . . . . .'                       
265000         TO WS-RPT-LABEL                                                  
265100     MOVE WS-TOT-BEARISH TO WS-RPT-VALUE                                  
265200     WRITE CR-REPORT-LINE FROM WS-RPT-DETAIL-LINE                         
265300*                                                                         
265400     MOVE SPACES TO CR-REPORT-LINE                                        
265500     WRITE CR-REPORT-LINE                                                 
265600*                                                                         
265700*    RUN-WIDE VIX READING AND WARNING FLAG, FOR OPS TO                    
265800*    CONFIRM AGAINST THE FEED WITHOUT OPENING THE SIGNALS                 
265900*    FILE HEADER RECORD DIRECTLY.                                         
266000     MOVE WS-VIX TO WS-RPT-VIX-VALUE                                      
266100     IF VIX-WARNING-ON                                                    
266200         MOVE 'Y' TO WS-RPT-VIX-WARN-VALUE                                
266300     ELSE                                                                 
266400         MOVE 'N' TO WS-RPT-VIX-WARN-VALUE                                
266500     END-IF                                                               
266600     WRITE CR-REPORT-LINE FROM WS-RPT-VIX-LINE.                           
266700 290000-ENDN-PRINT-CONTROL-RPT.                                           
266800     EXIT.                                                                
266900*                                                                         
267000************************************************************              
267100* 900000 SERIES - CLOSE DOWN.                                             
267200************************************************************              
267300*                                                                         
267400*-----------------------------------------------------------              
267500* 900000 - CLOSES ALL FIVE FILES AND ENDS THE RUN.  NO                    
267600* RETURN-CODE LOGIC BEYOND STOP RUN - THIS SHOP'S OPERATIONS              
267700* CENTER WATCHES THE JOB LOG FOR THE FS-XXXXXX STATUS BYTES               
267800* RATHER THAN A CONDITION CODE, SAME AS THE OTHER NIGHTLY                 
267900* BATCH STEPS IN THIS SUITE.                                              
268000*-----------------------------------------------------------              
268100 900000-BEGN-CLOSE-DOWN.                                                  
268200     CLOSE UNIVERSE-FILE                                                  
268300           CANDLES-FILE                                                   
268400           RISKDATA-FILE                                                  
268500           SIGNALS-FILE                                                   
268600           CONTROL-RPT.                                                   
268700 900000-ENDN-CLOSE-DOWN.                                                  
268800     EXIT.                                                                
